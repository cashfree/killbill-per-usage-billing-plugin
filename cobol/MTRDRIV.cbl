000100****************************************************************
000200* PROGRAM:  MTRDRIV
000300*
000400* AUTHOR :  Jon Sayles
000500*
000600* METERED BILLING SUITE ORCHESTRATION DRIVER.  RUNS THE FOUR
000700* BATCH STEPS IN ORDER -- AGGREGATE, BILL, INVOICE, BACK-FILL --
000800* TIMING EACH ONE WITH THE SYSTEM CLOCK AND LOGGING ITS
000900* RETURN-CODE.  THIS IS A BEST-EFFORT RUN: A STEP THAT ABENDS
001000* OR RETURNS NON-ZERO IS LOGGED AND THE NEXT STEP IS STILL
001100* GIVEN ITS CHANCE TO RUN, SO ONE BAD SUBSCRIPTION'S DATA
001200* CANNOT BLOCK THE WHOLE NIGHT'S BILLING CYCLE.
001300*
001400* THIS PROGRAM DOES NOT KNOW WHAT AGGREGATION, BILLING, INVOICE
001500* TRIGGERING OR BACK-FILL ACTUALLY DO -- IT ONLY KNOWS THEIR
001600* PROGRAM-IDS AND THE ORDER THEY HAVE TO RUN IN.  KEEPING THE
001700* ORCHESTRATION DUMB LIKE THIS MEANT THE FOUR STEP PROGRAMS
001800* COULD BE REWRITTEN, ONE AT A TIME, WITHOUT EVER TOUCHING THIS
001900* DRIVER.
002000*
002100* CHANGE LOG
002200*  DATE     BY   TICKET     DESCRIPTION
002300*  -------- ---- ---------- --------------------------------
002400*  92/03/09 JS   MTR-0031   ORIGINAL PROGRAM -- REPLACES THE
002500*                           FOUR SEPARATE JCL STEPS WITH ONE
002600*                           CALLING PROGRAM SO STEP TIMING AND
002700*                           BEST-EFFORT CONTINUATION LIVE IN
002800*                           ONE PLACE INSTEAD OF JCL COND CODES.
002900*  95/08/21 RB   MTR-0063   ADDED MTRLKUP -- NO, REJECTED --
003000*                           CHARGE LOOKUP RUNS ON DEMAND, NOT
003100*                           AS PART OF THE NIGHTLY CYCLE.  LEFT
003200*                           THIS NOTE SO NO ONE TRIES AGAIN.
003300*  99/02/11 DS   MTR-0097   Y2K -- ACCEPT FROM TIME IS CLOCK
003400*                           TIME-OF-DAY ONLY, NO DATE/CENTURY
003500*                           EXPOSURE IN THIS PROGRAM.
003600*  02/09/10 RB   MTR-0136   A STEP STARTED BEFORE MIDNIGHT AND
003700*                           ENDING AFTER IT WAS REPORTING A
003800*                           NEGATIVE ELAPSED TIME -- WS-TIME-END
003900*                           HAD WRAPPED PAST 000000 WHILE
004000*                           WS-TIME-START HAD NOT.  1100 NOW
004100*                           ADDS BACK A FULL DAY'S HUNDREDTHS
004200*                           WHEN THE SUBTRACTION GOES NEGATIVE.
004300*  02/09/10 RB   MTR-0139   STANDARDS AUDIT PASS -- WS-STEP-IX
004400*                           MOVED OUT OF WORK-VARIABLES TO ITS
004500*                           OWN 77-LEVEL ENTRY, THE SAME AS THIS
004600*                           SHOP DECLARES ANY OTHER STANDALONE
004700*                           LOOP INDEX.  ALSO ADDED TWO NEW
004800*                           77-LEVEL ITEMS -- WS-LONGEST-STEP-CS
004900*                           TRACKS THE SLOWEST STEP OF THE RUN
005000*                           FOR THE OPERATIONS LOG, AND WS-ANY-
005100*                           STEP-FAILED-SW FEEDS A NON-ZERO
005200*                           RETURN-CODE BACK TO THE JCL WITHOUT
005300*                           STOPPING THE BEST-EFFORT LOOP.
005400****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    MTRDRIV.
005700 AUTHOR.        JON SAYLES.
005800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN.  03/09/92.
006000 DATE-COMPILED. 03/09/92.
006100 SECURITY.      NON-CONFIDENTIAL.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-370.
006600 OBJECT-COMPUTER. IBM-370.
006700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006800
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100
007200* THE FOUR STEP PROGRAM-IDS, LOADED AS ONE LITERAL AND WALKED
007300* AS A TABLE -- SAME TRICK THE SHOP USES WHENEVER A SHORT FIXED
007400* LIST IS EASIER TO READ AS ONE VALUE CLAUSE THAN AS FOUR.  THE
007500* ORDER HERE **IS** THE BATCH SCHEDULE -- AGGREGATE FIRST SO
007600* EVERY ROW HAS AN AGGREGATED-ID BEFORE BILL AND INVOICE LOOK
007700* FOR ONE, BACK-FILL LAST SO IT HAS THE CORE ENGINE'S ANSWER TO
007800* POST BACK ONTO RAWUSAGE.
007900 01  STEP-NAME-LITERALS.
008000     05  FILLER                      PIC X(8) VALUE "MTRAGGR ".
008100     05  FILLER                      PIC X(8) VALUE "MTRBILL ".
008200     05  FILLER                      PIC X(8) VALUE "MTRINVTR".
008300     05  FILLER                      PIC X(8) VALUE "MTRBFILL".
008400 01  STEP-NAME-TABLE REDEFINES STEP-NAME-LITERALS.
008500     05  STEP-NAME OCCURS 4 TIMES    PIC X(8).
008600
008700 01  WS-FIELDS.
008800     05  PARA-NAME                   PIC X(40) VALUE SPACES.
008900     05  FILLER                      PIC X(4).
009000
009100* STANDALONE SCRATCH ITEMS PER SHOP STANDARD -- THE STEP-TABLE
009200* WALKING INDEX, THE RUNNING "WORST STEP SO FAR" TIMER, AND THE
009300* ONE-BYTE SWITCH THAT REMEMBERS WHETHER ANY STEP CAME BACK
009400* NON-ZERO SO THE FINAL RETURN-CODE CAN REFLECT IT.  NONE OF
009500* THESE NATURALLY GROUP UNDER ANOTHER 01-LEVEL RECORD.
009600 77  WS-STEP-IX                  PIC S9(4) COMP    VALUE +0.
009700 77  WS-LONGEST-STEP-CS          PIC S9(9) COMP-3  VALUE +0.
009800 77  WS-ANY-STEP-FAILED-SW       PIC X             VALUE "N".
009900     88  ANY-STEP-FAILED                  VALUE "Y".
010000
010100 01  WORK-VARIABLES.
010200     05  WS-START-TOTAL-CS           PIC S9(9) COMP-3 VALUE +0.
010300     05  WS-END-TOTAL-CS             PIC S9(9) COMP-3 VALUE +0.
010400     05  WS-ELAPSED-CS               PIC S9(9) COMP-3 VALUE +0.
010500     05  FILLER                      PIC X(4).
010600
010700* CLOCK READING TAKEN AROUND EACH STEP'S CALL.  BROKEN OUT BY
010800* REDEFINES INTO HH/MM/SS/HUNDREDTHS SO ELAPSED TIME CAN BE
010900* COMPUTED WITHOUT TRUSTING HHMMSSCC AS ONE LINEAR NUMBER.
011000 01  WS-TIME-START                   PIC 9(8) VALUE ZERO.
011100 01  WS-TIME-START-PARTS REDEFINES WS-TIME-START.
011200     05  WS-START-HH                 PIC 99.
011300     05  WS-START-MM                 PIC 99.
011400     05  WS-START-SS                 PIC 99.
011500     05  WS-START-CC                 PIC 99.
011600 01  WS-TIME-END                     PIC 9(8) VALUE ZERO.
011700 01  WS-TIME-END-PARTS REDEFINES WS-TIME-END.
011800     05  WS-END-HH                   PIC 99.
011900     05  WS-END-MM                   PIC 99.
012000     05  WS-END-SS                   PIC 99.
012100     05  WS-END-CC                   PIC 99.
012200
012300 01  REPORT-TOTALS.
012400     05  NUM-STEPS-OK                PIC S9(4) COMP-3 VALUE +0.
012500     05  NUM-STEPS-FAILED            PIC S9(4) COMP-3 VALUE +0.
012600     05  FILLER                      PIC X(4).
012700
012800****************************************************************
012900 PROCEDURE DIVISION.
013000****************************************************************
013100
013200* MAIN LINE -- WALK ALL FOUR STEPS IN ORDER, REGARDLESS OF HOW
013300* ANY ONE OF THEM CAME BACK, THEN REPORT.  IF WS-ANY-STEP-FAILED
013400* GOT SET ALONG THE WAY, RETURN-CODE IS RAISED HERE, AT THE VERY
013500* END, SO THE JCL CAN FLAG THE RUN WITHOUT THIS PROGRAM EVER
013600* HAVING SKIPPED A STEP TO GET THERE.
013700 0000-MAIN-LINE.
013800     DISPLAY '0000-MAIN-LINE'.
013900     PERFORM 1000-RUN-ONE-STEP THRU 1000-EXIT
014000             VARYING WS-STEP-IX FROM 1 BY 1
014100             UNTIL WS-STEP-IX > 4.
014200     PERFORM 8500-REPORT-TOTALS THRU 8500-EXIT.
014300     IF ANY-STEP-FAILED
014400         MOVE 4 TO RETURN-CODE
014500     END-IF.
014600     GOBACK.
014700
014800* TIME, CALL, AND TIME AGAIN -- THEN LOG SUCCESS OR FAILURE AND
014900* MOVE ON.  THE RETURN-CODE FROM ONE STEP IS NEVER ALLOWED TO
015000* STOP THE LOOP; IT IS ONLY COUNTED, TIMED, AND REMEMBERED FOR
015100* THE END-OF-RUN SUMMARY AND THIS PROGRAM'S OWN FINAL RC.
015200 1000-RUN-ONE-STEP.
015300     MOVE "1000-RUN-ONE-STEP" TO PARA-NAME.
015400     ACCEPT WS-TIME-START FROM TIME.
015500     MOVE ZERO TO RETURN-CODE.
015600     CALL STEP-NAME(WS-STEP-IX).
015700     ACCEPT WS-TIME-END FROM TIME.
015800     PERFORM 1100-COMPUTE-ELAPSED THRU 1100-EXIT.
015900     IF WS-ELAPSED-CS > WS-LONGEST-STEP-CS
016000         MOVE WS-ELAPSED-CS TO WS-LONGEST-STEP-CS
016100     END-IF.
016200     IF RETURN-CODE = ZERO
016300         ADD 1 TO NUM-STEPS-OK
016400         DISPLAY 'MTRDRIV STEP ' STEP-NAME(WS-STEP-IX)
016500                 ' OK, ELAPSED (HUNDREDTHS) = ' WS-ELAPSED-CS
016600     ELSE
016700         ADD 1 TO NUM-STEPS-FAILED
016800         MOVE "Y" TO WS-ANY-STEP-FAILED-SW
016900         DISPLAY 'MTRDRIV STEP ' STEP-NAME(WS-STEP-IX)
017000                 ' FAILED, RETURN-CODE = ' RETURN-CODE
017100         DISPLAY 'MTRDRIV CONTINUING WITH NEXT STEP'
017200     END-IF.
017300 1000-EXIT.
017400     EXIT.
017500
017600* ELAPSED TIME, IN HUNDREDTHS OF A SECOND, BETWEEN THE START AND
017700* END CLOCK READINGS.  EACH READING IS BROKEN INTO HH/MM/SS/CC
017800* AND RE-COMPOSED AS A SINGLE LINEAR HUNDREDTHS VALUE BEFORE THE
017900* SUBTRACTION -- SUBTRACTING THE PACKED HHMMSSCC FIELDS DIRECTLY
018000* WOULD BORROW WRONG ACROSS THE MINUTE/HOUR BOUNDARIES.  A STEP
018100* THAT STRADDLES MIDNIGHT MAKES WS-END-TOTAL-CS SMALLER THAN
018200* WS-START-TOTAL-CS -- 8,640,000 (24 HOURS OF HUNDREDTHS) IS
018300* ADDED BACK IN THAT CASE SO THE ELAPSED FIGURE STAYS POSITIVE.
018400 1100-COMPUTE-ELAPSED.
018500     COMPUTE WS-START-TOTAL-CS =
018600         (WS-START-HH * 360000) + (WS-START-MM * 6000)
018700                                 + (WS-START-SS * 100)
018800                                 + WS-START-CC.
018900     COMPUTE WS-END-TOTAL-CS =
019000         (WS-END-HH * 360000) + (WS-END-MM * 6000)
019100                               + (WS-END-SS * 100)
019200                               + WS-END-CC.
019300     COMPUTE WS-ELAPSED-CS =
019400         WS-END-TOTAL-CS - WS-START-TOTAL-CS.
019500     IF WS-ELAPSED-CS < ZERO
019600         ADD 8640000 TO WS-ELAPSED-CS
019700     END-IF.
019800 1100-EXIT.
019900     EXIT.
020000
020100* END-OF-RUN SUMMARY -- STEPS OK, STEPS FAILED, AND (NEW THIS
020200* PASS) THE SLOWEST SINGLE STEP OF THE NIGHT, SO OPERATIONS CAN
020300* SEE AT A GLANCE WHETHER TONIGHT'S RUN IS DRIFTING SLOWER THAN
020400* USUAL WITHOUT PULLING EVERY STEP'S INDIVIDUAL TIMING LINE.
020500 8500-REPORT-TOTALS.
020600     DISPLAY 'MTRDRIV STEPS OK       = ' NUM-STEPS-OK.
020700     DISPLAY 'MTRDRIV STEPS FAILED   = ' NUM-STEPS-FAILED.
020800     DISPLAY 'MTRDRIV LONGEST STEP   = ' WS-LONGEST-STEP-CS.
020900 8500-EXIT.
021000     EXIT.
