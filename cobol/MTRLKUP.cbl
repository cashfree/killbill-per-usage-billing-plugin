000100****************************************************************
000200* PROGRAM:  MTRLKUP
000300*
000400* AUTHOR :  Jon Sayles
000500*
000600* CHARGE LOOKUP.  ANSWERS ONE REQUEST AT A TIME FOR THE CHARGE
000700* AND TAX ALREADY POSTED AGAINST A RAW USAGE ROW, IDENTIFIED BY
000800* TENANT/SUBSCRIPTION/UNIT-TYPE/TRACKING-ID.  THE "PG" VARIANT
000900* REQUEST EXPANDS ONE SUBSCRIPTION ID INTO THE TWO SYNTHETIC
001000* SUBSCRIPTION IDS A PARENT/GUARDIAN PLAN SPLITS ITS USAGE
001100* UNDER (...-VOLUME AND ...-COUNT) AND ACCEPTS WHICHEVER ONE
001200* RAWUSAGE ACTUALLY CARRIES.  EXACTLY ONE RAWUSAGE ROW MUST
001300* MATCH OR THE REQUEST COMES BACK "NOT FOUND" -- THIS PROGRAM
001400* NEVER GUESSES BETWEEN TWO CANDIDATES.
001500*
001600* CHANGE LOG
001700*  DATE     BY   TICKET     DESCRIPTION
001800*  -------- ---- ---------- --------------------------------
001900*  92/02/02 JS   MTR-0030   ORIGINAL PROGRAM.
002000*  93/04/14 DS   MTR-0044   ADDED CD-TAX-RATE-USED TO THE
002100*                           RESULT RECORD ON REQUEST FROM
002200*                           BILLING RECONCILIATION.
002300*  95/08/21 RB   MTR-0062   ADDED THE "PG" REQUEST VARIANT --
002400*                           EXPAND SUBSCRIPTION ID INTO THE
002500*                           -VOLUME/-COUNT PAIR AND MATCH
002600*                           WHICHEVER ONE IS ON FILE.
002700*  99/03/25 DS   MTR-0098   Y2K -- NO DATE ARITHMETIC IN THIS
002800*                           PROGRAM, NO CHANGE REQUIRED.
002900*  04/11/00 RB   MTR-0106   A ROW WHOSE CHARGES ARE STILL NULL
003000*                           MUST COME BACK "NOT CHARGED YET",
003100*                           NOT A SILENT ZERO -- CALLERS WERE
003200*                           BILLING AHEAD OF THE BACK-FILL RUN.
003300*  02/09/10 RB   MTR-0133   LOOKUP-RESULT-REC WAS CARRYING ITS
003400*                           OWN INLINE COPY OF THE CHARGE-DETAIL
003500*                           FIELDS INSTEAD OF COPYING CHGDTREC --
003600*                           CD-TAX-RATE-USED FROM MTR-0044 ABOVE
003700*                           HAD NEVER ACTUALLY MADE IT ONTO THE
003800*                           RESULT FILE.  NOW COPIES CHGDTREC
003900*                           (RENAMED LRS-) SO THE TWO STAY IN
004000*                           STEP, AND LRS-REASON CARRIES A FULL
004100*                           AUDIT NOTE INSTEAD OF A CLIPPED ONE.
004200*  02/09/10 RB   MTR-0145   STANDARDS AUDIT PASS -- WS-MATCH-COUNT
004300*                           WAS BURIED INSIDE WORK-VARIABLES LIKE
004400*                           EVERY OTHER SCRATCH FIELD, BUT IT IS A
004500*                           STANDALONE PER-REQUEST TALLY WITH NO
004600*                           GROUP OF ITS OWN -- MOVED TO A 77 PER
004700*                           SHOP STANDARD.  ALSO ADDED
004800*                           WS-PG-REQUEST-COUNT, A NEW 77-LEVEL
004900*                           COUNTER OF HOW MANY "P" (PARENT/
005000*                           GUARDIAN) REQUESTS THIS RUN HANDLED,
005100*                           SINCE MTR-0062'S EXPANSION LOGIC IS
005200*                           THE TRICKIEST PATH IN THE PROGRAM AND
005300*                           OPERATIONS WANTED VOLUME VISIBILITY.
005400****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    MTRLKUP.
005700 AUTHOR.        JON SAYLES.
005800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN.  02/02/92.
006000 DATE-COMPILED. 04/14/93.
006100 SECURITY.      NON-CONFIDENTIAL.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-370.
006600 OBJECT-COMPUTER. IBM-370.
006700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT LOOKUP-REQUEST-FILE
007200         ASSIGN TO UT-S-LKUPREQ
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS LKUPREQ-STATUS.
007500
007600     SELECT RAW-USAGE-FILE
007700         ASSIGN TO UT-S-RAWUSG
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS RAWUSG-STATUS.
008000
008100     SELECT LOOKUP-RESULT-FILE
008200         ASSIGN TO UT-S-LKUPRES
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS LKUPRES-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  LOOKUP-REQUEST-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  LOOKUP-REQUEST-IN-REC            PIC X(217).
009200 01  LOOKUP-REQUEST-ALT-REC REDEFINES LOOKUP-REQUEST-IN-REC
009300                                     PIC X(217).
009400
009500 FD  RAW-USAGE-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  RAW-USAGE-IN-REC                 PIC X(344).
009900
010000 FD  LOOKUP-RESULT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  LOOKUP-RESULT-OUT-REC            PIC X(496).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  LKUPREQ-STATUS              PIC X(2).
010900         88  LKUPREQ-OK                   VALUE "00".
011000         88  LKUPREQ-EOF                  VALUE "10".
011100     05  RAWUSG-STATUS                PIC X(2).
011200         88  RAWUSG-OK                    VALUE "00".
011300         88  RAWUSG-EOF                   VALUE "10".
011400     05  LKUPRES-STATUS               PIC X(2).
011500         88  LKUPRES-OK                   VALUE "00".
011600     05  FILLER                       PIC X(4).
011700
011800 01  WS-FIELDS.
011900     05  PARA-NAME                   PIC X(40) VALUE SPACES.
012000     05  MORE-LKUPREQ-SW             PIC X(1)  VALUE "Y".
012100         88  MORE-LKUPREQ                  VALUE "Y".
012200         88  NO-MORE-LKUPREQ               VALUE "N".
012300     05  MORE-RAWUSG-SW              PIC X(1)  VALUE "Y".
012400         88  MORE-RAWUSG                   VALUE "Y".
012500         88  NO-MORE-RAWUSG                VALUE "N".
012600     05  FILLER                      PIC X(4).
012700
012800* LR-LOOKUP-TYPE "S" = PLAIN getCharges, "P" = getChargesForPG.
012900 01  LOOKUP-REQUEST-REC.
013000     05  LR-LOOKUP-TYPE              PIC X(1).
013100         88  LR-LOOKUP-SINGLE             VALUE "S".
013200         88  LR-LOOKUP-PG                 VALUE "P".
013300     05  LR-TENANT-ID                PIC X(36).
013400     05  LR-SUBSCRIPTION-ID          PIC X(64).
013500     05  LR-UNIT-TYPE                PIC X(32).
013600     05  LR-TRACKING-ID              PIC X(64).
013700     05  FILLER                      PIC X(20).
013800
013900 01  LOOKUP-RESULT-REC.
014000     05  LRS-TENANT-ID               PIC X(36).
014100     05  LRS-SUBSCRIPTION-ID         PIC X(64).
014200     05  LRS-UNIT-TYPE               PIC X(32).
014300     05  LRS-TRACKING-ID             PIC X(64).
014400     COPY CHGDTREC
014500         REPLACING ==CD-CHARGES==           BY ==LRS-CHARGES==
014600                   ==CD-TAX-RATE-USED==     BY ==LRS-TAX-RATE-USED==
014700                   ==CD-TAX==               BY ==LRS-TAX==
014800                   ==CD-LOOKUP-STATUS-SW==  BY ==LRS-STATUS-SW==
014900                   ==CD-LOOKUP-FOUND==      BY ==LRS-FOUND==
015000                   ==CD-LOOKUP-NOT-CHARGED-YET==
015100                                            BY ==LRS-NOT-CHARGED-YET==
015200                   ==CD-LOOKUP-NOT-FOUND==  BY ==LRS-NOT-FOUND==
015300                   ==CD-REASON==            BY ==LRS-REASON==.
015400
015500* STANDALONE SCRATCH ITEMS PER SHOP STANDARD.  WS-MATCH-COUNT IS
015600* A PER-REQUEST TALLY THAT BELONGS TO NO OTHER GROUP OF FIELDS.
015700* WS-PG-REQUEST-COUNT IS NEW -- IT COUNTS HOW MANY "P" REQUESTS
015800* 0110-BUILD-CANDIDATES EXPANDED INTO A -VOLUME/-COUNT PAIR THIS
015900* RUN, SEPARATE FROM THE PLAIN "S" REQUEST VOLUME.
016000 77  WS-MATCH-COUNT              PIC S9(4) COMP VALUE +0.
016100 77  WS-PG-REQUEST-COUNT         PIC S9(7) COMP-3 VALUE +0.
016200
016300 01  WORK-VARIABLES.
016400     05  WS-NUM-CANDIDATES           PIC S9(4) COMP VALUE +0.
016500     05  WS-CANDIDATE-SUB-1          PIC X(64) VALUE SPACES.
016600     05  WS-CANDIDATE-SUB-2          PIC X(64) VALUE SPACES.
016700     05  WS-FOUND-CHARGES            PIC S9(11)V9(4) COMP-3
016800                                                       VALUE +0.
016900     05  WS-FOUND-CHARGES-X REDEFINES WS-FOUND-CHARGES
017000                                     PIC X(8).
017100     05  WS-FOUND-CHARGES-PRESENT-SW PIC X(1)  VALUE "N".
017200         88  WS-FOUND-CHARGES-PRESENT     VALUE "Y".
017300     05  WS-COMPUTED-TAX             PIC S9(11)V9(4) COMP-3
017400                                                       VALUE +0.
017500     05  FILLER                      PIC X(4).
017600
017700 01  WS-TAX-RATE-AREA.
017800     05  WS-TAX-RATE                 PIC S9(1)V9(2) COMP-3
017900                                                 VALUE +0.18.
018000     05  FILLER                      PIC X(4).
018100
018200 01  REPORT-TOTALS.
018300     05  NUM-REQUESTS-FOUND          PIC S9(7) COMP-3 VALUE +0.
018400     05  NUM-REQUESTS-NOT-CHARGED    PIC S9(7) COMP-3 VALUE +0.
018500     05  NUM-REQUESTS-NOT-FOUND      PIC S9(7) COMP-3 VALUE +0.
018600     05  FILLER                      PIC X(4).
018700
018800     COPY RAWUSREC.
018900
019000****************************************************************
019100* MAIN LINE.  ONE REQUEST IN FROM LKUPREQ, ONE RESULT OUT TO
019200* LKUPRES, UNTIL THE REQUEST FILE IS EXHAUSTED.
019300****************************************************************
019400 PROCEDURE DIVISION.
019500
019600 0000-MAIN-LINE.
019700     DISPLAY '0000-MAIN-LINE'.
019800     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.
019900     PERFORM 1100-READ-LOOKUP-REQUEST THRU 1100-EXIT.
020000     PERFORM 0100-PROCESS-ONE-REQUEST THRU 0100-EXIT
020100             UNTIL NO-MORE-LKUPREQ.
020200     PERFORM 8500-REPORT-TOTALS THRU 8500-EXIT.
020300     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
020400     GOBACK.
020500
020600* ONE REQUEST, START TO FINISH -- BUILD THE CANDIDATE
020700* SUBSCRIPTION ID LIST, RESCAN RAWUSAGE LOOKING FOR A MATCH ON
020800* EVERY CANDIDATE, THEN DECIDE FOUND/NOT-CHARGED-YET/NOT-FOUND.
020900 0100-PROCESS-ONE-REQUEST.
021000     MOVE "0100-PROCESS-ONE-REQUEST" TO PARA-NAME.
021100     PERFORM 0110-BUILD-CANDIDATES THRU 0110-EXIT.
021200     MOVE ZERO  TO WS-MATCH-COUNT.
021300     MOVE "N"   TO WS-FOUND-CHARGES-PRESENT-SW.
021400     MOVE ZERO  TO WS-FOUND-CHARGES.
021500     PERFORM 0200-SCAN-RAW-USAGE THRU 0200-EXIT.
021600     EVALUATE WS-MATCH-COUNT
021700         WHEN 1
021800             PERFORM 0300-CHECK-CHARGES THRU 0300-EXIT
021900         WHEN OTHER
022000             PERFORM 0850-SET-NOT-FOUND THRU 0850-EXIT
022100     END-EVALUATE.
022200     PERFORM 0875-WRITE-RESULT THRU 0875-EXIT.
022300     PERFORM 1100-READ-LOOKUP-REQUEST THRU 1100-EXIT.
022400 0100-EXIT.
022500     EXIT.
022600
022700* "S" REQUESTS LOOK UP ONE SUBSCRIPTION ID AS GIVEN.  "P"
022800* (PG) REQUESTS EXPAND IT INTO THE -VOLUME/-COUNT PAIR AND
022900* ACCEPT A MATCH ON EITHER ONE -- WS-PG-REQUEST-COUNT TRACKS
023000* HOW OFTEN THAT EXPANSION PATH IS TAKEN.
023100 0110-BUILD-CANDIDATES.
023200     IF LR-LOOKUP-PG
023300         ADD 1 TO WS-PG-REQUEST-COUNT
023400         MOVE 2 TO WS-NUM-CANDIDATES
023500         STRING LR-SUBSCRIPTION-ID DELIMITED BY SPACE
023600                "_VOLUME"          DELIMITED BY SIZE
023700                INTO WS-CANDIDATE-SUB-1
023800         END-STRING
023900         STRING LR-SUBSCRIPTION-ID DELIMITED BY SPACE
024000                "_COUNT"           DELIMITED BY SIZE
024100                INTO WS-CANDIDATE-SUB-2
024200         END-STRING
024300     ELSE
024400         MOVE 1 TO WS-NUM-CANDIDATES
024500         MOVE LR-SUBSCRIPTION-ID TO WS-CANDIDATE-SUB-1
024600         MOVE SPACES             TO WS-CANDIDATE-SUB-2
024700     END-IF.
024800 0110-EXIT.
024900     EXIT.
025000
025100* RESCAN RAWUSAGE TOP TO BOTTOM FOR EVERY REQUEST -- THIS PROGRAM
025200* IS A LOW-VOLUME INTERACTIVE-STYLE LOOKUP, NOT A BATCH SWEEP, SO
025300* A LINEAR SCAN PER REQUEST IS ACCEPTABLE.
025400 0200-SCAN-RAW-USAGE.
025500     MOVE "0200-SCAN-RAW-USAGE" TO PARA-NAME.
025600     CLOSE RAW-USAGE-FILE.
025700     OPEN INPUT RAW-USAGE-FILE.
025800     SET MORE-RAWUSG TO TRUE.
025900     PERFORM 1200-READ-RAW-USAGE THRU 1200-EXIT.
026000     PERFORM 0210-CHECK-ONE-ROW THRU 0210-EXIT
026100             UNTIL NO-MORE-RAWUSG.
026200 0200-EXIT.
026300     EXIT.
026400
026500* A ROW MATCHES WHEN THE KEY FIELDS AGREE AND ITS SUBSCRIPTION ID
026600* IS ONE OF THE (ONE OR TWO) CANDIDATES BUILT ABOVE.
026700 0210-CHECK-ONE-ROW.
026800     IF RU-TENANT-ID = LR-TENANT-ID
026900        AND RU-TRACKING-ID = LR-TRACKING-ID
027000        AND RU-UNIT-TYPE   = LR-UNIT-TYPE
027100        AND (RU-SUBSCRIPTION-ID = WS-CANDIDATE-SUB-1
027200             OR (WS-NUM-CANDIDATES = 2
027300                 AND RU-SUBSCRIPTION-ID = WS-CANDIDATE-SUB-2))
027400         ADD 1 TO WS-MATCH-COUNT
027500         MOVE RU-CHARGES TO WS-FOUND-CHARGES
027600         IF RU-CHARGES-PRESENT
027700             SET WS-FOUND-CHARGES-PRESENT TO TRUE
027800         ELSE
027900             MOVE "N" TO WS-FOUND-CHARGES-PRESENT-SW
028000         END-IF
028100     END-IF
028200     PERFORM 1200-READ-RAW-USAGE THRU 1200-EXIT.
028300 0210-EXIT.
028400     EXIT.
028500
028600* EXACTLY ONE ROW MATCHED -- CHECK THE CHARGE-LOOKUP
028700* PRECONDITION BEFORE COMPUTING TAX.  A ROW WHOSE CHARGES ARE
028800* STILL NULL IS REPORTED "NOT CHARGED YET", NEVER ZEROED.
028900 0300-CHECK-CHARGES.
029000     IF WS-FOUND-CHARGES-PRESENT
029100         COMPUTE WS-COMPUTED-TAX =
029200             WS-FOUND-CHARGES * WS-TAX-RATE
029300         MOVE WS-FOUND-CHARGES TO LRS-CHARGES
029400         MOVE WS-TAX-RATE      TO LRS-TAX-RATE-USED
029500         MOVE WS-COMPUTED-TAX  TO LRS-TAX
029600         SET LRS-FOUND TO TRUE
029700         MOVE "CHARGE FOUND" TO LRS-REASON
029800         ADD 1 TO NUM-REQUESTS-FOUND
029900     ELSE
030000         MOVE ZERO TO LRS-TAX-RATE-USED
030100         MOVE ZERO TO LRS-CHARGES
030200         MOVE ZERO TO LRS-TAX
030300         SET LRS-NOT-CHARGED-YET TO TRUE
030400         MOVE "ROW MATCHED BUT CHARGES NOT YET POSTED"
030500                               TO LRS-REASON
030600         ADD 1 TO NUM-REQUESTS-NOT-CHARGED
030700     END-IF.
030800 0300-EXIT.
030900     EXIT.
031000
031100* ZERO OR MORE THAN ONE MATCHING ROW IS A "NOT FOUND" RESULT --
031200* THE UNIQUENESS PRECONDITION, NOT A GUESS BETWEEN CANDIDATES.
031300 0850-SET-NOT-FOUND.
031400     MOVE ZERO TO LRS-TAX-RATE-USED.
031500     MOVE ZERO TO LRS-CHARGES.
031600     MOVE ZERO TO LRS-TAX.
031700     SET LRS-NOT-FOUND TO TRUE.
031800     IF WS-MATCH-COUNT = 0
031900         MOVE "NO MATCHING RAW USAGE ROW" TO LRS-REASON
032000     ELSE
032100         MOVE "MORE THAN ONE ROW MATCHED -- AMBIGUOUS"
032200                               TO LRS-REASON
032300     END-IF.
032400     ADD 1 TO NUM-REQUESTS-NOT-FOUND.
032500 0850-EXIT.
032600     EXIT.
032700
032800* STAMP THE REQUEST'S OWN KEY FIELDS ONTO THE RESULT RECORD SO
032900* THE CALLER CAN MATCH RESULTS BACK TO REQUESTS, THEN WRITE IT.
033000 0875-WRITE-RESULT.
033100     MOVE LR-TENANT-ID       TO LRS-TENANT-ID.
033200     MOVE LR-SUBSCRIPTION-ID TO LRS-SUBSCRIPTION-ID.
033300     MOVE LR-UNIT-TYPE       TO LRS-UNIT-TYPE.
033400     MOVE LR-TRACKING-ID     TO LRS-TRACKING-ID.
033500     WRITE LOOKUP-RESULT-OUT-REC FROM LOOKUP-RESULT-REC.
033600 0875-EXIT.
033700     EXIT.
033800
033900 1100-READ-LOOKUP-REQUEST.
034000     READ LOOKUP-REQUEST-FILE INTO LOOKUP-REQUEST-REC.
034100     EVALUATE TRUE
034200         WHEN LKUPREQ-OK
034300             CONTINUE
034400         WHEN LKUPREQ-EOF
034500             SET NO-MORE-LKUPREQ TO TRUE
034600         WHEN OTHER
034700             SET NO-MORE-LKUPREQ TO TRUE
034800     END-EVALUATE.
034900 1100-EXIT.
035000     EXIT.
035100
035200 1200-READ-RAW-USAGE.
035300     READ RAW-USAGE-FILE INTO RAW-USAGE-RECORD.
035400     EVALUATE TRUE
035500         WHEN RAWUSG-OK
035600             CONTINUE
035700         WHEN RAWUSG-EOF
035800             SET NO-MORE-RAWUSG TO TRUE
035900         WHEN OTHER
036000             SET NO-MORE-RAWUSG TO TRUE
036100     END-EVALUATE.
036200 1200-EXIT.
036300     EXIT.
036400
036500 7000-OPEN-FILES.
036600     DISPLAY '7000-OPEN-FILES'.
036700     OPEN INPUT  LOOKUP-REQUEST-FILE.
036800     OPEN INPUT  RAW-USAGE-FILE.
036900     OPEN OUTPUT LOOKUP-RESULT-FILE.
037000 7000-EXIT.
037100     EXIT.
037200
037300 7900-CLOSE-FILES.
037400     CLOSE LOOKUP-REQUEST-FILE, RAW-USAGE-FILE,
037500           LOOKUP-RESULT-FILE.
037600 7900-EXIT.
037700     EXIT.
037800
037900* END-OF-STEP TOTALS, INCLUDING THE NEW PG-REQUEST VOLUME COUNT.
038000 8500-REPORT-TOTALS.
038100     DISPLAY 'MTRLKUP FOUND           = ' NUM-REQUESTS-FOUND.
038200     DISPLAY 'MTRLKUP NOT CHARGED YET = '
038300              NUM-REQUESTS-NOT-CHARGED.
038400     DISPLAY 'MTRLKUP NOT FOUND       = '
038500              NUM-REQUESTS-NOT-FOUND.
038600     DISPLAY 'MTRLKUP PG REQUESTS     = ' WS-PG-REQUEST-COUNT.
038700 8500-EXIT.
038800     EXIT.
