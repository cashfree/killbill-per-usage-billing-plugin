000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  MTRINGST
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS THE FLATTENED CONSUMER-USAGE-SUBMISSION FEED AND
001000* EXPLODES EACH SUBMISSION'S UNIT/READING GROUPS OUT INTO
001100* INDIVIDUAL RAW-USAGE DETAIL ROWS ON THE RAWUSAGE FILE.
001200*
001300* A GOOD CASE FOR THE DEBUGGING LAB - ONE BAD TIMESTAMP ON THE
001400* FEED AND EVERY SUBSCRIPTION BEHIND IT MISSES ITS TIER.
001500*
001600* THIS IS THE ONLY PROGRAM IN THE SUITE THAT ASSIGNS A RU-ID.
001700* EVERY OTHER PROGRAM TREATS RU-ID AS AN OPAQUE KEY IT WAS
001800* HANDED -- ONLY MTRINGST MINTS NEW ONES, ONE PER OUTBOUND
001900* RAWUSAGE ROW, IN THE ORDER THE FEED IS EXPLODED.
002000*
002100* CHANGE LOG
002200*  DATE     BY   TICKET     DESCRIPTION
002300*  -------- ---- ---------- --------------------------------
002400*  91/03/09 JS   MTR-0003   ORIGINAL PROGRAM.
002500*  91/09/28 JS   MTR-0019   FEED VENDOR STARTED SENDING THE
002600*                           TIMESTAMP WITH A 'T' SEPARATOR --
002700*                           ADDED 2150-CANONICALIZE-TIMESTAMP
002800*                           TO NORMALIZE IT BACK TO A BLANK
002900*                           BEFORE WRITING THE RAWUSAGE ROW.
003000*  92/04/02 JS   MTR-0031   ID ASSIGNMENT WAS RESETTING TO 1
003100*                           ON EVERY RUN -- NOW CARRIES FORWARD
003200*                           FROM WS-HIGH-RU-ID ON THE PRIOR
003300*                           HIGH-VALUES TRAILER RECORD.
003400*  02/09/10 RB   MTR-0137   REVIEWED MTR-0031 ABOVE AGAINST THE
003500*                           CURRENT CODE -- THERE IS NO HIGH-
003600*                           VALUES TRAILER RECORD ANYWHERE ON
003700*                           RAWUSAGE (THE FILE IS OPENED OUTPUT
003800*                           AND REWRITTEN WHOLE EVERY RUN).
003900*                           WS-HIGH-RU-ID IS A PLAIN PER-RUN
004000*                           COUNTER, VALUE ZERO AT PROGRAM
004100*                           START, AND ALWAYS HAS BEEN -- IT IS
004200*                           NOT CARRIED FORWARD ACROSS RUNS.
004300*                           CORRECTING THE RECORD SO THE NEXT
004400*                           PERSON READING THIS LOG DOESN'T GO
004500*                           LOOKING FOR CODE THAT ISN'T THERE.
004600*  93/08/11 DS   MTR-0052   ADDED 299-REPORT-BAD-SUBMISSION AND
004700*                           THE ERROR REPORT SO A BAD INBOUND
004800*                           ROW NO LONGER ABENDS THE WHOLE RUN.
004900*  98/09/02 DS   MTR-0091   Y2K -- CS-YEAR-IN AND RU-RD-YEAR ARE
005000*                           BOTH FULL 4-DIGIT YEARS ON THIS
005100*                           FEED, NO CENTURY WINDOW NEEDED.
005200*  02/03/14 RB   MTR-0129   BLANK CS-RAW-TIMESTAMP-IN ON A
005300*                           SUBMISSION NOW REJECTS THE ROW
005400*                           INSTEAD OF WRITING A BLANK
005500*                           RU-RECORD-DATE TO THE OUTPUT FILE.
005600*  02/09/10 RB   MTR-0131   RU-VERSION WAS BEING SET TO 1 ON
005700*                           INSERT -- DOWNSTREAM OPTIMISTIC-LOCK
005800*                           CHECKS IN MTRUSSUM/MTRLKUP COMPARE
005900*                           AGAINST A FRESH ROW'S VERSION BEING
006000*                           ZERO.  NOW MOVES 0 TO RU-VERSION.
006100*  02/09/10 RB   MTR-0142   STANDARDS AUDIT PASS -- WS-HIGH-RU-ID
006200*                           IS THE ONE FIELD IN THIS PROGRAM THAT
006300*                           BELONGS TO NO OTHER GROUP -- IT IS
006400*                           NOT A FILE STATUS, NOT A SWITCH, NOT
006500*                           PART OF ANY RECORD LAYOUT -- SO IT
006600*                           MOVES OUT OF WS-FIELDS TO ITS OWN
006700*                           77-LEVEL ENTRY, PER SHOP STANDARD FOR
006800*                           A STANDALONE COUNTER.  ALSO ADDED
006900*                           WS-BLANK-TS-COUNT, A NEW 77-LEVEL
007000*                           COUNTER THAT TRACKS SPECIFICALLY THE
007100*                           BLANK-TIMESTAMP REJECTS SEPARATE FROM
007200*                           EVERY OTHER KIND OF SUBMISSION ERROR,
007300*                           SINCE THAT IS THE ONE MTR-0129 CARES
007400*                           MOST ABOUT SEEING GROW.
007500****************************************************************
007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID.    MTRINGST.
007800 AUTHOR.        DOUG STOUT.
007900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
008000 DATE-WRITTEN.  03/09/91.
008100 DATE-COMPILED. 03/14/02.
008200 SECURITY.      NON-CONFIDENTIAL.
008300
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-370.
008700 OBJECT-COMPUTER. IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300
009400*    INBOUND FLAT FEED FROM THE CONSUMER-FACING SUBMISSION
009500*    SYSTEM.  ONE PHYSICAL RECORD PER SUBSCRIPTION SUBMISSION.
009600     SELECT SUBMISSION-FILE ASSIGN TO CUSUBIN
009700         ACCESS IS SEQUENTIAL
009800         FILE STATUS IS WS-SUBFILE-STATUS.
009900
010000*    OUTBOUND DETAIL FILE -- ONE RAWUSAGE ROW PER SUBMISSION
010100*    THAT SURVIVES 2000-PROCESS-SUBMISSIONS BELOW.  THIS FILE
010200*    IS REBUILT FROM SCRATCH EVERY RUN, NOT APPENDED TO.
010300     SELECT RAW-USAGE-FILE  ASSIGN TO RAWUSOUT
010400         ACCESS IS SEQUENTIAL
010500         FILE STATUS IS WS-RAWUS-STATUS.
010600
010700*    PRINT-CLASS REPORT -- COUNTS AND ANY REJECTED SUBMISSIONS.
010800     SELECT REPORT-FILE     ASSIGN TO MTRINRPT
010900         FILE STATUS IS WS-REPORT-STATUS.
011000
011100****************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400
011500 FD  SUBMISSION-FILE
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  SUBMISSION-FILE-REC        PIC X(320).
011900
012000 FD  RAW-USAGE-FILE
012100     RECORDING MODE IS F
012200     BLOCK CONTAINS 0 RECORDS.
012300 01  RAW-USAGE-FILE-REC         PIC X(344).
012400
012500 FD  REPORT-FILE
012600     RECORDING MODE IS F.
012700 01  REPORT-RECORD              PIC X(132).
012800
012900****************************************************************
013000 WORKING-STORAGE SECTION.
013100****************************************************************
013200 01  SYSTEM-DATE-AND-TIME.
013300     05  CURRENT-DATE.
013400         10  CURRENT-YEAR            PIC 9(4).
013500         10  CURRENT-MONTH           PIC 9(2).
013600         10  CURRENT-DAY             PIC 9(2).
013700     05  CURRENT-TIME.
013800         10  CURRENT-HOUR            PIC 9(2).
013900         10  CURRENT-MINUTE          PIC 9(2).
014000         10  CURRENT-SECOND          PIC 9(2).
014100         10  CURRENT-HNDSEC          PIC 9(2).
014200     05  FILLER                      PIC X(4).
014300
014400 COPY CUSUBREC.
014500 COPY RAWUSREC.
014600
014700* STANDALONE SCRATCH ITEMS PER SHOP STANDARD.  WS-HIGH-RU-ID IS
014800* THE RUNNING ID-ASSIGNMENT COUNTER -- IT DOES NOT DESCRIBE A
014900* FILE, A SWITCH, OR ANY PART OF A RECORD LAYOUT, SO IT GETS ITS
015000* OWN 77 RATHER THAN RIDING ALONG INSIDE WS-FIELDS BELOW.
015100* WS-BLANK-TS-COUNT IS NEW -- A DIAGNOSTIC TALLY OF SPECIFICALLY
015200* THE BLANK-TIMESTAMP REJECTS, SEPARATE FROM THE GENERAL ERROR
015300* COUNT, SO OPERATIONS CAN SEE AT A GLANCE WHETHER A FEED-SIDE
015400* TIMESTAMP PROBLEM IS THE CAUSE OF A BAD NIGHT'S REJECT COUNT.
015500 77  WS-HIGH-RU-ID               PIC 9(10)  COMP-3  VALUE 0.
015600 77  WS-BLANK-TS-COUNT           PIC S9(9)  COMP-3  VALUE +0.
015700
015800 01  WS-FIELDS.
015900     05  WS-SUBFILE-STATUS       PIC X(2)  VALUE SPACES.
016000     05  WS-RAWUS-STATUS         PIC X(2)  VALUE SPACES.
016100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
016200     05  WS-SUB-EOF              PIC X     VALUE 'N'.
016300         88  SUB-FILE-EOF               VALUE 'Y'.
016400     05  WS-SUB-OK               PIC X     VALUE 'N'.
016500         88  SUBMISSION-IS-OK           VALUE 'Y'.
016600     05  WS-DIAG-BYTES           PIC X(2).
016700     05  WS-DIAG-BYTES-N REDEFINES WS-DIAG-BYTES
016800                                 PIC S9(3) COMP-3.
016900     05  FILLER                      PIC X(4).
017000
017100* WS-CANON-TIMESTAMP HOLDS THE ONE SUBMISSION CURRENTLY BEING
017200* EXPLODED, ONCE ITS SEPARATOR BYTE HAS BEEN NORMALIZED BY
017300* 2100-CANONICALIZE-TIMESTAMP BELOW.  BROKEN OUT BY REDEFINES SO
017400* THE SEPARATOR BYTE (WS-CN-SEP) CAN BE TESTED AND REWRITTEN
017500* WITHOUT UNSTRINGING THE WHOLE FIELD.
017600 01  WORK-VARIABLES.
017700     05  WS-CANON-TIMESTAMP      PIC X(23).
017800     05  WS-CANON-PARTS REDEFINES WS-CANON-TIMESTAMP.
017900         10  WS-CN-YEAR          PIC X(4).
018000         10  FILLER              PIC X(1).
018100         10  WS-CN-MONTH         PIC X(2).
018200         10  FILLER              PIC X(1).
018300         10  WS-CN-DAY           PIC X(2).
018400         10  WS-CN-SEP           PIC X(1).
018500         10  WS-CN-HHMMSSMMM     PIC X(12).
018600     05  FILLER                      PIC X(4).
018700
018800 01  REPORT-TOTALS.
018900     05  NUM-SUB-RECS            PIC S9(9)   COMP-3  VALUE +0.
019000     05  NUM-SUB-ERRORS          PIC S9(9)   COMP-3  VALUE +0.
019100     05  NUM-RAWUS-WRITTEN       PIC S9(9)   COMP-3  VALUE +0.
019200     05  FILLER                      PIC X(4).
019300
019400*        *******************
019500*            report lines
019600*        *******************
019700 01  ERR-MSG-BAD-SUB.
019800     05  FILLER PIC X(31)
019900                  VALUE 'Error Processing Submission.  '.
020000     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
020100     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
020200 01  RPT-HEADER1.
020300     05  FILLER                     PIC X(40)
020400                 VALUE 'RAWUSAGE INGEST REPORT             DATE: '.
020500     05  RPT-MM                     PIC 99.
020600     05  FILLER                     PIC X     VALUE '/'.
020700     05  RPT-DD                     PIC 99.
020800     05  FILLER                     PIC X     VALUE '/'.
020900     05  RPT-YY                     PIC 99.
021000     05  FILLER                     PIC X(20)
021100                        VALUE ' (mm/dd/yy)   TIME: '.
021200     05  RPT-HH                     PIC 99.
021300     05  FILLER                     PIC X     VALUE ':'.
021400     05  RPT-MIN                    PIC 99.
021500     05  FILLER                     PIC X     VALUE ':'.
021600     05  RPT-SS                     PIC 99.
021700     05  FILLER                     PIC X(55) VALUE SPACES.
021800 01  RPT-STATS-DETAIL.
021900     05  FILLER              PIC X(21)
022000                 VALUE 'SUBMISSIONS READ....'.
022100     05  RPT-NUM-READ        PIC ZZZ,ZZZ,ZZ9.
022200     05  FILLER              PIC X(3)     VALUE SPACES.
022300     05  FILLER              PIC X(21)
022400                 VALUE 'RAWUSAGE ROWS WRITTEN'.
022500     05  RPT-NUM-WRITTEN     PIC ZZZ,ZZZ,ZZ9.
022600     05  FILLER              PIC X(3)     VALUE SPACES.
022700     05  FILLER              PIC X(15)
022800                 VALUE 'ERRORS........'.
022900     05  RPT-NUM-ERR         PIC ZZZ,ZZZ,ZZ9.
023000     05  FILLER              PIC X(20)   VALUE SPACES.
023100
023200****************************************************************
023300 PROCEDURE DIVISION.
023400****************************************************************
023500
023600* MAIN LINE -- STAMP THE RUN'S START TIME TO THE OPERATOR LOG,
023700* OPEN FILES, PRIME THE READ-AHEAD, THEN PROCESS ONE SUBMISSION
023800* PER LOOP PASS UNTIL THE FEED IS EXHAUSTED.  READ-AHEAD IS USED
023900* THROUGHOUT THIS SUITE SO THE EOF TEST IS A SIMPLE 88-LEVEL
024000* CHECK RATHER THAN A POST-READ BRANCH INSIDE EVERY PARAGRAPH.
024100 1000-MAIN.
024200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
024300     ACCEPT CURRENT-TIME FROM TIME.
024400     DISPLAY 'MTRINGST STARTED DATE = ' CURRENT-MONTH '/'
024500             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yyyy)'.
024600     DISPLAY '               TIME = ' CURRENT-HOUR ':'
024700             CURRENT-MINUTE ':' CURRENT-SECOND.
024800
024900     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.
025000     PERFORM 8000-INIT-REPORT THRU 8000-EXIT.
025100
025200     PERFORM 1100-READ-SUBMISSION THRU 1100-EXIT.
025300     PERFORM 2000-PROCESS-SUBMISSIONS THRU 2000-EXIT
025400             UNTIL SUB-FILE-EOF.
025500
025600     PERFORM 8500-REPORT-TOTALS THRU 8500-EXIT.
025700     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
025800
025900     GOBACK.
026000
026100* ONE SUBMISSION, START TO FINISH.  A BLANK RAW TIMESTAMP IS
026200* REJECTED OUTRIGHT (MTR-0129) SINCE THERE IS NO SAFE DEFAULT
026300* RECORD DATE TO ASSIGN A USAGE ROW -- EVERYTHING DOWNSTREAM,
026400* FROM AGGREGATION THROUGH BILLING PERIOD SELECTION, KEYS OFF
026500* THAT DATE.  OTHERWISE THE TIMESTAMP IS NORMALIZED AND THE
026600* SUBMISSION IS EXPLODED OUT TO A RAWUSAGE ROW.
026700 2000-PROCESS-SUBMISSIONS.
026800     ADD +1 TO NUM-SUB-RECS.
026900     MOVE 'Y' TO WS-SUB-OK.
027000
027100     IF CS-RAW-TIMESTAMP-IN = SPACES
027200         ADD 1 TO WS-BLANK-TS-COUNT
027300         MOVE 'BLANK USAGE TIMESTAMP' TO ERR-MSG-DATA1
027400         MOVE CS-SUBSCRIPTION-ID      TO ERR-MSG-DATA2
027500         PERFORM 2990-REPORT-BAD-SUBMISSION THRU 2990-EXIT
027600     ELSE
027700         PERFORM 2100-CANONICALIZE-TIMESTAMP THRU 2100-EXIT
027800         PERFORM 2200-WRITE-RAW-USAGE THRU 2200-EXIT
027900     END-IF.
028000
028100     PERFORM 1100-READ-SUBMISSION THRU 1100-EXIT.
028200 2000-EXIT.
028300     EXIT.
028400
028500*    THE FEED VENDOR STAMPS THE READING TIME WITH A LITERAL
028600*    'T' IN THE POSITION WHERE OUR RAWUSAGE LAYOUT CARRIES A
028700*    BLANK -- SWAP IT BACK SO DOWNSTREAM DATE COMPARES WORK.
028800 2100-CANONICALIZE-TIMESTAMP.
028900     MOVE CS-RAW-TIMESTAMP-IN TO WS-CANON-TIMESTAMP.
029000     IF WS-CN-SEP = 'T'
029100         MOVE ' ' TO WS-CN-SEP
029200     END-IF.
029300 2100-EXIT.
029400     EXIT.
029500
029600* BUILD ONE RAWUSAGE ROW AND WRITE IT.  WS-HIGH-RU-ID IS
029700* INCREMENTED FIRST SO ID ASSIGNMENT STARTS AT 1, NOT 0.  EVERY
029800* DOWNSTREAM PROGRAM IN THE SUITE (MTRAGGR, MTRLKUP, MTRBFILL)
029900* TREATS THIS RU-ID AS AN OPAQUE KEY -- ONLY THIS PARAGRAPH EVER
030000* MINTS ONE.  RU-CHARGES-PRESENT-SW AND RU-AGGID-PRESENT-SW ARE
030100* BOTH INITIALIZED 'N' HERE SINCE A FRESHLY INGESTED ROW HAS
030200* NEITHER A LOOKED-UP CHARGE NOR AN AGGREGATION GROUP YET.
030300 2200-WRITE-RAW-USAGE.
030400     ADD +1 TO WS-HIGH-RU-ID.
030500     INITIALIZE RAW-USAGE-RECORD.
030600     MOVE WS-HIGH-RU-ID          TO RU-ID.
030700     MOVE CS-TENANT-ID           TO RU-TENANT-ID.
030800     MOVE CS-SUBSCRIPTION-ID     TO RU-SUBSCRIPTION-ID.
030900     MOVE CS-TRACKING-ID         TO RU-TRACKING-ID.
031000     MOVE CS-UNIT-TYPE           TO RU-UNIT-TYPE.
031100     MOVE WS-CANON-TIMESTAMP     TO RU-RECORD-DATE.
031200     MOVE CS-AMOUNT              TO RU-AMOUNT.
031300     MOVE ZERO                   TO RU-CHARGES.
031400     MOVE 'N'                    TO RU-CHARGES-PRESENT-SW.
031500     MOVE SPACES                 TO RU-TIER.
031600     MOVE SPACES                 TO RU-AGGREGATED-ID.
031700     MOVE 'N'                    TO RU-AGGID-PRESENT-SW.
031800     MOVE 0                      TO RU-VERSION.
031900
032000     MOVE RAW-USAGE-RECORD TO RAW-USAGE-FILE-REC.
032100     WRITE RAW-USAGE-FILE-REC.
032200     EVALUATE WS-RAWUS-STATUS
032300         WHEN '00'
032400             ADD +1 TO NUM-RAWUS-WRITTEN
032500         WHEN OTHER
032600             MOVE 'RAWUSAGE FILE WRITE ERROR. RC:'
032700                          TO ERR-MSG-DATA1
032800             MOVE WS-RAWUS-STATUS TO ERR-MSG-DATA2
032900             PERFORM 2990-REPORT-BAD-SUBMISSION THRU 2990-EXIT
033000     END-EVALUATE.
033100 2200-EXIT.
033200     EXIT.
033300
033400* COMMON REJECT HANDLER -- BUMPS THE ERROR COUNT, FLIPS THE
033500* PER-ROW OK SWITCH OFF (NOT CURRENTLY TESTED BY ANY CALLER, BUT
033600* KEPT FOR THE NEXT PARAGRAPH THAT NEEDS TO KNOW WHETHER THE
033700* CURRENT ROW SURVIVED), AND PRINTS ONE DETAIL LINE TO THE
033800* REJECT REPORT WITH WHATEVER DIAGNOSTIC TEXT THE CALLER MOVED
033900* INTO ERR-MSG-DATA1/DATA2 BEFORE PERFORMING HERE.
034000 2990-REPORT-BAD-SUBMISSION.
034100     ADD +1 TO NUM-SUB-ERRORS.
034200     MOVE 'N' TO WS-SUB-OK.
034300     WRITE REPORT-RECORD FROM ERR-MSG-BAD-SUB AFTER 1.
034400 2990-EXIT.
034500     EXIT.
034600
034700* READ-AHEAD PARAGRAPH.  A HARD READ ERROR (ANYTHING OTHER THAN
034800* '00' OR THE '10' END-OF-FILE STATUS) IS TREATED AS FATAL TO
034900* THE READ-AHEAD LOOP -- IT IS REPORTED AS A BAD SUBMISSION AND
035000* THEN EOF IS FORCED SO THE MAIN LOOP DOES NOT SPIN ON THE SAME
035100* BROKEN RECORD FOREVER.
035200 1100-READ-SUBMISSION.
035300     READ SUBMISSION-FILE INTO CONSUMER-USAGE-SUBMISSION-REC
035400         AT END MOVE 'Y' TO WS-SUB-EOF.
035500     EVALUATE WS-SUBFILE-STATUS
035600         WHEN '00'
035700             CONTINUE
035800         WHEN '10'
035900             MOVE 'Y' TO WS-SUB-EOF
036000         WHEN OTHER
036100             MOVE 'SUBMISSION FILE READ ERROR. RC:'
036200                          TO ERR-MSG-DATA1
036300             MOVE WS-SUBFILE-STATUS TO ERR-MSG-DATA2
036400             PERFORM 2990-REPORT-BAD-SUBMISSION THRU 2990-EXIT
036500             MOVE 'Y' TO WS-SUB-EOF
036600     END-EVALUATE.
036700 1100-EXIT.
036800     EXIT.
036900
037000* OPEN THE THREE FILES.  EITHER INPUT FILE FAILING TO OPEN FORCES
037100* IMMEDIATE EOF SO THE MAIN LOOP FALLS THROUGH WITHOUT READING A
037200* RECORD THAT WAS NEVER THERE, AND RETURN-CODE 16 TELLS THE JCL
037300* THIS RUN DID NOT EVEN GET STARTED.
037400 7000-OPEN-FILES.
037500     OPEN INPUT  SUBMISSION-FILE
037600          OUTPUT RAW-USAGE-FILE
037700                 REPORT-FILE.
037800     IF WS-SUBFILE-STATUS NOT = '00'
037900         DISPLAY 'ERROR OPENING SUBMISSION FILE. RC:'
038000                 WS-SUBFILE-STATUS
038100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
038200         MOVE 16 TO RETURN-CODE
038300         MOVE 'Y' TO WS-SUB-EOF
038400     END-IF.
038500     IF WS-RAWUS-STATUS NOT = '00'
038600         DISPLAY 'ERROR OPENING RAWUSAGE FILE. RC:'
038700                 WS-RAWUS-STATUS
038800         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
038900         MOVE 16 TO RETURN-CODE
039000         MOVE 'Y' TO WS-SUB-EOF
039100     END-IF.
039200 7000-EXIT.
039300     EXIT.
039400
039500 7900-CLOSE-FILES.
039600     CLOSE SUBMISSION-FILE.
039700     CLOSE RAW-USAGE-FILE.
039800     CLOSE REPORT-FILE.
039900 7900-EXIT.
040000     EXIT.
040100
040200* REPORT HEADER -- CENTURY-SAFE INTERNALLY (CURRENT-YEAR IS FULL
040300* 4-DIGIT), BUT THE PRINTED HEADER ONLY HAS ROOM FOR A 2-DIGIT
040400* YEAR SO ONLY THE LOW-ORDER TWO DIGITS ARE MOVED TO RPT-YY.
040500 8000-INIT-REPORT.
040600     MOVE CURRENT-YEAR(3:2) TO RPT-YY.
040700     MOVE CURRENT-MONTH    TO RPT-MM.
040800     MOVE CURRENT-DAY      TO RPT-DD.
040900     MOVE CURRENT-HOUR     TO RPT-HH.
041000     MOVE CURRENT-MINUTE   TO RPT-MIN.
041100     MOVE CURRENT-SECOND   TO RPT-SS.
041200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
041300 8000-EXIT.
041400     EXIT.
041500
041600* END-OF-RUN TOTALS LINE.  NOTE THIS DOES NOT PRINT
041700* WS-BLANK-TS-COUNT SEPARATELY -- IT IS FOLDED INTO NUM-SUB-
041800* ERRORS ON THE PRINTED REPORT, AND SURFACES ON ITS OWN ONLY ON
041900* THE OPERATOR CONSOLE (SEE 2000-PROCESS-SUBMISSIONS ABOVE) FOR
042000* QUICK TRIAGE WITHOUT WAITING ON THE PRINTED REPORT TO SPOOL.
042100 8500-REPORT-TOTALS.
042200     MOVE NUM-SUB-RECS       TO RPT-NUM-READ.
042300     MOVE NUM-RAWUS-WRITTEN  TO RPT-NUM-WRITTEN.
042400     MOVE NUM-SUB-ERRORS     TO RPT-NUM-ERR.
042500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
042600     DISPLAY 'MTRINGST BLANK-TIMESTAMP REJECTS = '
042700             WS-BLANK-TS-COUNT.
042800 8500-EXIT.
042900     EXIT.
