000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  MTRAGGR
000600*
000700* AUTHOR :  Jon Sayles
000800*
000900* GROUPS RAWUSAGE ROWS BY TENANT / SUBSCRIPTION / UNIT-TYPE.
001000* EVERY ROW STILL MISSING AN AGGREGATED-ID GETS ONE IN THIS SAME
001100* RUN -- BUT A ROW DATED ON TODAY'S PROCESSING DATE AND A ROW
001200* DATED BEFORE TODAY NEVER SHARE ONE GROUP'S ID.  EACH DISTINCT
001300* GROUP MINTS TWO FRESH IDS PER RUN -- ONE FOR ITS TODAY ROWS,
001400* ONE FOR ITS PRIOR-DAY ROWS -- SO A SUBSCRIPTION NEVER GETS
001500* BILLED FOR A PARTIAL DAY OF USAGE MIXED IN WITH A DAY THAT HAS
001600* ALREADY CLOSED.
001700*
001800* SINCE THE RAWUSAGE FILE IS SEQUENTIAL, NO IN-PLACE UPDATE IS
001900* POSSIBLE -- THE GROUPING TABLE IS BUILT ON PASS 1, THE
002000* AGGREGATED-ID VALUES ARE MINTED, AND PASS 2 RE-READS THE
002100* INPUT AND SPINS A FRESH OUTPUT FILE WITH THE STAMPED ROWS.
002200*
002300* WHY TWO PASSES INSTEAD OF ONE: ON A SEQUENTIAL FILE THE FIRST
002400* ROW OF A GROUP IS NOT KNOWN TO BE THE FIRST UNTIL EVERY OTHER
002500* ROW HAS BEEN SEEN -- A GROUP'S SUM AND MAX-DATE, AND THEREFORE
002600* WHICH ID IT SHOULD GET, ARE NOT COMPLETE UNTIL THE WHOLE FILE
002700* HAS BEEN READ ONCE.  PASS 1 ANSWERS "WHAT ARE THE GROUPS AND
002800* HOW BIG IS EACH ONE".  PASS 2 ANSWERS "WHICH ROW BELONGS TO
002900* WHICH GROUP" AND WRITES THE STAMPED RESULT.
003000*
003100* CHANGE LOG
003200*  DATE     BY   TICKET     DESCRIPTION
003300*  -------- ---- ---------- --------------------------------
003400*  91/04/22 JS   MTR-0006   ORIGINAL PROGRAM.
003500*  91/11/02 JS   MTR-0021   ADDED THE TODAY/PRIOR SPLIT -- BEFORE
003600*                           THIS CHANGE A SUBSCRIPTION COULD BE
003700*                           BILLED FOR A PARTIAL DAY IF THE
003800*                           NIGHTLY RUN LANDED MID-DAY.
003900*  92/06/30 DS   MTR-0038   RAISED WS-TABLE-MAX FROM 200 TO 500 --
004000*                           A LARGE TENANT WAS OVERFLOWING THE
004100*                           GROUPING TABLE AND ABENDING THE RUN.
004200*  93/02/17 DS   MTR-0041   AGGREGATED-ID IS NOW MINTED FROM THE
004300*                           RUN DATE/TIME PLUS THE TABLE SLOT
004400*                           NUMBER SO REPEATED RUNS IN THE SAME
004500*                           SECOND STILL GET DISTINCT VALUES.
004600*  98/09/02 DS   MTR-0091   Y2K -- WS-TODAY-8 CARRIES A FULL
004700*                           4-DIGIT YEAR, GROUP-DATE COMPARES
004800*                           NEEDED NO CENTURY WINDOW LOGIC.
004900*  00/08/10 RB   MTR-0112   TODAY'S ROWS WERE BEING COUNTED AND
005000*                           HELD INSTEAD OF AGGREGATED -- AUDIT
005100*                           FOUND A TENANT WHOSE TODAY USAGE NEVER
005200*                           GOT AN AGGREGATED-ID AT ALL.  EVERY
005300*                           GROUP NOW MINTS TWO IDS PER RUN --
005400*                           GT-NEWID FOR TODAY ROWS, GT-PREVID FOR
005500*                           PRIOR-DAY ROWS -- AND BOTH SPLITS ARE
005600*                           STAMPED IN THIS SAME PASS.
005700*  02/09/10 RB   MTR-0140   STANDARDS AUDIT PASS -- GRP-IDX WAS
005800*                           NESTED TWO LEVELS DEEP INSIDE WS-SUB
005900*                           INSIDE WORK-VARIABLES FOR NO REASON
006000*                           ANY CURRENT PROGRAMMER CAN RECONSTRUCT
006100*                           -- IT IS A PLAIN STANDALONE TABLE
006200*                           INDEX, SO IT MOVES TO ITS OWN 77 PER
006300*                           SHOP STANDARD, AND WS-SUB (WHICH HAD
006400*                           NOTHING ELSE IN IT) GOES AWAY ENTIRELY.
006500*                           ALSO ADDED WS-MAX-GROUP-SIZE, A NEW
006600*                           77-LEVEL WATERMARK OF THE LARGEST
006700*                           SINGLE GROUP SEEN THIS RUN, SO
006800*                           OPERATIONS HAS SOME WARNING BEFORE A
006900*                           TENANT'S ROW COUNT PER GROUP GETS
007000*                           ANYWHERE NEAR A SIZE THAT WOULD MATTER.
007100****************************************************************
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID.    MTRAGGR.
007400 AUTHOR.        JON SAYLES.
007500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
007600 DATE-WRITTEN.  04/22/91.
007700 DATE-COMPILED. 02/17/93.
007800 SECURITY.      NON-CONFIDENTIAL.
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-370.
008300 OBJECT-COMPUTER. IBM-370.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900
009000*    PASS 1/PASS 2 SHARE THIS SAME LOGICAL INPUT -- IT IS CLOSED
009100*    AFTER PASS 1 AND REOPENED FOR PASS 2 IN 7100-OPEN-SECOND-PASS.
009200     SELECT RAW-USAGE-FILE-IN  ASSIGN TO RAWUSIN
009300         ACCESS IS SEQUENTIAL
009400         FILE STATUS IS WS-RAWUSIN-STATUS.
009500
009600*    PASS 2 OUTPUT -- THE STAMPED FILE THAT MTRBILL/MTRINVTR/
009700*    MTRLKUP READ FROM DOWNSTREAM.
009800     SELECT RAW-USAGE-FILE-OUT ASSIGN TO RAWUSOUT
009900         ACCESS IS SEQUENTIAL
010000         FILE STATUS IS WS-RAWUSOUT-STATUS.
010100
010200****************************************************************
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  RAW-USAGE-FILE-IN
010700     RECORDING MODE IS F
010800     BLOCK CONTAINS 0 RECORDS.
010900 01  RAW-USAGE-IN-REC           PIC X(344).
011000
011100 FD  RAW-USAGE-FILE-OUT
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400 01  RAW-USAGE-OUT-REC          PIC X(344).
011500
011600****************************************************************
011700 WORKING-STORAGE SECTION.
011800****************************************************************
011900 01  SYSTEM-DATE-AND-TIME.
012000     05  CURRENT-DATE-8              PIC 9(8).
012100     05  CURRENT-DATE-8-R REDEFINES CURRENT-DATE-8.
012200         10  CURRENT-YEAR            PIC 9(4).
012300         10  CURRENT-MONTH           PIC 9(2).
012400         10  CURRENT-DAY             PIC 9(2).
012500     05  CURRENT-TIME.
012600         10  CURRENT-HOUR            PIC 9(2).
012700         10  CURRENT-MINUTE          PIC 9(2).
012800         10  CURRENT-SECOND          PIC 9(2).
012900         10  CURRENT-HNDSEC          PIC 9(2).
013000     05  FILLER                      PIC X(4).
013100
013200 COPY RAWUSREC.
013300
013400* STANDALONE SCRATCH ITEMS PER SHOP STANDARD.  GRP-IDX IS THE
013500* GROUP-TABLE WALKING/ASSIGNMENT INDEX -- IT USED TO LIVE NESTED
013600* INSIDE A ONE-FIELD GROUP FOR NO REASON, WHICH IS EXACTLY THE
013700* KIND OF STRUCTURE THIS STANDARD EXISTS TO CATCH.  WS-MAX-
013800* GROUP-SIZE IS NEW -- IT REMEMBERS THE LARGEST GT-GROUP-COUNT
013900* SEEN ACROSS ALL GROUPS BUILT THIS RUN, UPDATED AS EACH ROW IS
014000* FOLDED IN, NOT COMPUTED AS A SEPARATE PASS OVER THE TABLE.
014100 77  GRP-IDX                     PIC S9(4) COMP     VALUE +0.
014200 77  WS-MAX-GROUP-SIZE           PIC 9(7)  COMP-3   VALUE 0.
014300
014400 01  WS-FIELDS.
014500     05  WS-RAWUSIN-STATUS       PIC X(2)  VALUE SPACES.
014600     05  WS-RAWUSOUT-STATUS      PIC X(2)  VALUE SPACES.
014700     05  WS-RAWUS-EOF            PIC X     VALUE 'N'.
014800         88  RAWUS-IN-EOF               VALUE 'Y'.
014900     05  WS-ROW-DATE-8           PIC X(8)  VALUE SPACES.
015000     05  WS-TODAY-8              PIC X(8)  VALUE SPACES.
015100     05  WS-ROW-IS-TODAY-SW      PIC X     VALUE 'N'.
015200         88  ROW-IS-TODAY               VALUE 'Y'.
015300     05  FILLER                      PIC X(4).
015400
015500 01  WORK-VARIABLES.
015600     05  WS-TABLE-MAX            PIC S9(4) COMP     VALUE +500.
015700     05  WS-TABLE-COUNT          PIC S9(4) COMP     VALUE +0.
015800     05  WS-GROUP-FOUND-SW       PIC X     VALUE 'N'.
015900         88  GROUP-WAS-FOUND            VALUE 'Y'.
016000     05  FILLER                      PIC X(4).
016100
016200 01  REPORT-TOTALS.
016300     05  NUM-RAWUS-READ          PIC S9(9)   COMP-3  VALUE +0.
016400     05  NUM-RAWUS-WRITTEN       PIC S9(9)   COMP-3  VALUE +0.
016500     05  NUM-GROUPS-BUILT        PIC S9(9)   COMP-3  VALUE +0.
016600     05  NUM-TODAY-FOLDED        PIC S9(9)   COMP-3  VALUE +0.
016700     05  NUM-PRIOR-FOLDED        PIC S9(9)   COMP-3  VALUE +0.
016800     05  FILLER                      PIC X(4).
016900
017000* THE IN-MEMORY GROUPING TABLE -- ONE SLOT PER DISTINCT TENANT /
017100* SUBSCRIPTION / UNIT-TYPE COMBINATION SEEN ON PASS 1.  BOTH
017200* GT-NEWID (TODAY'S ROWS) AND GT-PREVID (PRIOR-DAY ROWS) ARE
017300* CARRIED IN THE SAME SLOT SO ONE LINEAR SCAN ON PASS 2 CAN
017400* ANSWER BOTH QUESTIONS FOR ANY ROW THAT MATCHES THE KEY.
017500 01  GROUP-TABLE-AREA.
017600     05  GROUP-TABLE OCCURS 500 TIMES
017700                     INDEXED BY GT-IX.
017800         10  GT-TENANT-ID            PIC X(36).
017900         10  GT-SUBSCRIPTION-ID      PIC X(64).
018000         10  GT-UNIT-TYPE            PIC X(32).
018100         10  GT-NEWID                PIC X(36).
018200         10  GT-PREVID               PIC X(36).
018300         10  GT-SUM-AMOUNT           PIC S9(13)V9(4) COMP-3.
018400         10  GT-MAX-RECORD-DATE      PIC X(23).
018500         10  GT-GROUP-COUNT          PIC 9(7)        COMP-3.
018600     05  FILLER                      PIC X(8).
018700
018800* AGGREGATED-ID BUILD AREA -- ONE CALL PER ID MINTED.  WS-AGGID-
018900* KIND CARRIES 'N' WHEN BUILDING A GROUP'S NEWID (TODAY ROWS) AND
019000* 'P' WHEN BUILDING ITS PREVID (PRIOR-DAY ROWS) SO THE TWO IDS
019100* MINTED IN THE SAME SLOT/SECOND NEVER COLLIDE.
019200 01  WS-AGGID-BUILD.
019300     05  WS-AGGID-PREFIX         PIC X(4)  VALUE 'AGG-'.
019400     05  WS-AGGID-DATE           PIC 9(8).
019500     05  FILLER                  PIC X(1)  VALUE '-'.
019600     05  WS-AGGID-TIME           PIC 9(6).
019700     05  FILLER                  PIC X(1)  VALUE '-'.
019800     05  WS-AGGID-SLOT           PIC 9(5).
019900     05  FILLER                  PIC X(1)  VALUE '-'.
020000     05  WS-AGGID-KIND           PIC X(1).
020100     05  FILLER                  PIC X(9)  VALUE SPACES.
020200 01  WS-AGGID-BUILD-ALPHA REDEFINES WS-AGGID-BUILD
020300                             PIC X(36).
020400
020500****************************************************************
020600 PROCEDURE DIVISION.
020700****************************************************************
020800
020900* MAIN LINE -- CAPTURE TODAY'S RUN DATE ONCE, THEN WALK THE TWO
021000* PASSES IN ORDER: BUILD THE GROUP TABLE, MINT ALL THE IDS, THEN
021100* RE-READ AND STAMP.  THE TABLE MUST BE COMPLETE AND EVERY ID
021200* MINTED BEFORE PASS 2 STARTS, OR A ROW COULD BE STAMPED WITH AN
021300* ID BELONGING TO A GROUP THAT HAD NOT YET BEEN FULLY COUNTED.
021400 1000-MAIN.
021500     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.
021600     ACCEPT CURRENT-TIME   FROM TIME.
021700     MOVE CURRENT-DATE-8 TO WS-TODAY-8.
021800     DISPLAY 'MTRAGGR STARTED DATE = ' CURRENT-DATE-8.
021900
022000     PERFORM 7000-OPEN-INPUT THRU 7000-EXIT.
022100     PERFORM 2000-BUILD-GROUP-TABLE THRU 2000-EXIT.
022200     CLOSE RAW-USAGE-FILE-IN.
022300
022400     PERFORM 3000-ASSIGN-AGGREGATION-IDS THRU 3000-EXIT.
022500
022600     PERFORM 7100-OPEN-SECOND-PASS THRU 7100-EXIT.
022700     PERFORM 4000-STAMP-AND-WRITE THRU 4000-EXIT
022800             UNTIL RAWUS-IN-EOF.
022900     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
023000
023100     DISPLAY 'MTRAGGR ROWS READ     = ' NUM-RAWUS-READ.
023200     DISPLAY 'MTRAGGR ROWS WRITTEN  = ' NUM-RAWUS-WRITTEN.
023300     DISPLAY 'MTRAGGR GROUPS BUILT  = ' NUM-GROUPS-BUILT.
023400     DISPLAY 'MTRAGGR TODAY FOLDED  = ' NUM-TODAY-FOLDED.
023500     DISPLAY 'MTRAGGR PRIOR FOLDED  = ' NUM-PRIOR-FOLDED.
023600     DISPLAY 'MTRAGGR MAX GRP SIZE  = ' WS-MAX-GROUP-SIZE.
023700
023800     GOBACK.
023900
024000*    PASS 1 -- READ EVERY UNAGGREGATED ROW AND FOLD IT INTO THE
024100*    IN-MEMORY GROUPING TABLE, TODAY ROWS AND PRIOR-DAY ROWS
024200*    ALIKE.  THE TODAY/PRIOR SPLIT IS APPLIED WHEN THE IDS ARE
024300*    STAMPED BACK ON PASS 2, NOT HERE.
024400 2000-BUILD-GROUP-TABLE.
024500     PERFORM 1100-READ-RAW-USAGE-IN THRU 1100-EXIT.
024600     PERFORM 2010-FOLD-ONE-ROW THRU 2010-EXIT
024700             UNTIL RAWUS-IN-EOF.
024800 2000-EXIT.
024900     EXIT.
025000
025100* ONE ROW'S CONTRIBUTION TO THE GROUP TABLE.  A ROW THAT ALREADY
025200* CARRIES AN AGGREGATED-ID (RE-RUN OF A PRIOR NIGHT'S OUTPUT
025300* THAT GOT MERGED BACK INTO RAWUSAGE, FOR EXAMPLE) IS COUNTED IN
025400* NUM-RAWUS-READ BUT SKIPS THE FOLD ENTIRELY -- IT ALREADY HAS
025500* AN ANSWER AND DOES NOT NEED A NEW ONE.
025600 2010-FOLD-ONE-ROW.
025700     ADD +1 TO NUM-RAWUS-READ.
025800     PERFORM 2050-CLASSIFY-ROW-DATE THRU 2050-EXIT.
025900     IF RU-AGGID-NOT-PRESENT
026000         IF ROW-IS-TODAY
026100             ADD +1 TO NUM-TODAY-FOLDED
026200         ELSE
026300             ADD +1 TO NUM-PRIOR-FOLDED
026400         END-IF
026500         PERFORM 2100-FIND-OR-ADD-GROUP THRU 2100-EXIT
026600     END-IF.
026700     PERFORM 1100-READ-RAW-USAGE-IN THRU 1100-EXIT.
026800 2010-EXIT.
026900     EXIT.
027000
027100* DECIDES WHETHER THIS ROW BELONGS TO "TODAY" OR TO A PRIOR DAY
027200* THAT HAS ALREADY CLOSED.  THE RECORD DATE IS RE-BUILT AS A
027300* PLAIN 8-DIGIT yyyyMMdd STRING SO IT CAN BE ALPHANUMERICALLY
027400* COMPARED AGAINST WS-TODAY-8 -- A ROW DATED EXACTLY ON TODAY'S
027500* PROCESSING DATE COUNTS AS TODAY (>=), NOT AS PRIOR, SINCE
027600* TODAY'S DAY HAS NOT CLOSED YET WHEN THE NIGHTLY RUN FIRES.
027700 2050-CLASSIFY-ROW-DATE.
027800     STRING RU-RD-YEAR RU-RD-MONTH RU-RD-DAY
027900             DELIMITED BY SIZE INTO WS-ROW-DATE-8.
028000     IF WS-ROW-DATE-8 >= WS-TODAY-8
028100         MOVE 'Y' TO WS-ROW-IS-TODAY-SW
028200     ELSE
028300         MOVE 'N' TO WS-ROW-IS-TODAY-SW
028400     END-IF.
028500 2050-EXIT.
028600     EXIT.
028700
028800*    LINEAR SEARCH OF THE GROUP TABLE FOR A MATCHING KEY.  THE
028900*    TABLE IS SMALL ENOUGH PER RUN THAT A SEQUENTIAL SCAN COSTS
029000*    NOTHING -- SEE ADSORT1 FOR THE SAME STYLE OF WALK.
029100 2100-FIND-OR-ADD-GROUP.
029200     MOVE 'N' TO WS-GROUP-FOUND-SW.
029300     IF WS-TABLE-COUNT > 0
029400         PERFORM 2110-SEARCH-ONE-SLOT
029500                 VARYING GT-IX FROM 1 BY 1
029600                 UNTIL GT-IX > WS-TABLE-COUNT
029700                    OR GROUP-WAS-FOUND
029800     END-IF.
029900     IF NOT GROUP-WAS-FOUND
030000         PERFORM 2150-ADD-NEW-GROUP THRU 2150-EXIT
030100     END-IF.
030200 2100-EXIT.
030300     EXIT.
030400
030500* MATCH ON THE THREE-PART KEY.  IF THIS SLOT MATCHES, FOLD THE
030600* ROW'S AMOUNT AND RAISE THE SLOT'S GROUP COUNT -- AND (NEW THIS
030700* PASS) COMPARE THAT UPDATED COUNT AGAINST WS-MAX-GROUP-SIZE SO
030800* THE RUN-WIDE WATERMARK STAYS CURRENT AS ROWS ARE FOLDED IN,
030900* RATHER THAN NEEDING A SEPARATE SWEEP OF THE TABLE AT THE END.
031000 2110-SEARCH-ONE-SLOT.
031100     IF RU-TENANT-ID       = GT-TENANT-ID(GT-IX)
031200        AND RU-SUBSCRIPTION-ID = GT-SUBSCRIPTION-ID(GT-IX)
031300        AND RU-UNIT-TYPE      = GT-UNIT-TYPE(GT-IX)
031400         MOVE 'Y' TO WS-GROUP-FOUND-SW
031500         ADD RU-AMOUNT TO GT-SUM-AMOUNT(GT-IX)
031600         ADD +1        TO GT-GROUP-COUNT(GT-IX)
031700         IF GT-GROUP-COUNT(GT-IX) > WS-MAX-GROUP-SIZE
031800             MOVE GT-GROUP-COUNT(GT-IX) TO WS-MAX-GROUP-SIZE
031900         END-IF
032000         IF RU-RECORD-DATE > GT-MAX-RECORD-DATE(GT-IX)
032100             MOVE RU-RECORD-DATE TO GT-MAX-RECORD-DATE(GT-IX)
032200         END-IF
032300     END-IF.
032400
032500* NO EXISTING SLOT MATCHED -- OPEN A NEW ONE.  A BRAND NEW GROUP
032600* ALWAYS STARTS AT A GROUP COUNT OF 1, SO IT ONLY AFFECTS
032700* WS-MAX-GROUP-SIZE IF THE WATERMARK HAS NEVER BEEN RAISED ABOVE
032800* 1 AT ALL -- IN PRACTICE THAT ONLY MATTERS ON THE VERY FIRST
032900* GROUP OF THE RUN, SO NO COMPARE IS NEEDED HERE.
033000 2150-ADD-NEW-GROUP.
033100     ADD +1 TO WS-TABLE-COUNT.
033200     MOVE WS-TABLE-COUNT      TO GRP-IDX.
033300     MOVE RU-TENANT-ID        TO GT-TENANT-ID(GRP-IDX).
033400     MOVE RU-SUBSCRIPTION-ID  TO GT-SUBSCRIPTION-ID(GRP-IDX).
033500     MOVE RU-UNIT-TYPE        TO GT-UNIT-TYPE(GRP-IDX).
033600     MOVE RU-AMOUNT           TO GT-SUM-AMOUNT(GRP-IDX).
033700     MOVE RU-RECORD-DATE      TO GT-MAX-RECORD-DATE(GRP-IDX).
033800     MOVE 1                   TO GT-GROUP-COUNT(GRP-IDX).
033900     IF WS-MAX-GROUP-SIZE < 1
034000         MOVE 1 TO WS-MAX-GROUP-SIZE
034100     END-IF.
034200     ADD +1 TO NUM-GROUPS-BUILT.
034300 2150-EXIT.
034400     EXIT.
034500
034600*    TWO AGGREGATED-IDS PER DISTINCT GROUP, BOTH MINTED FROM
034700*    TODAY'S RUN DATE/TIME AND THE GROUP'S SLOT NUMBER IN THE
034800*    TABLE -- GT-NEWID FOR THE GROUP'S TODAY ROWS, GT-PREVID FOR
034900*    ITS PRIOR-DAY ROWS.
035000 3000-ASSIGN-AGGREGATION-IDS.
035100     IF WS-TABLE-COUNT > 0
035200         PERFORM 3010-MINT-ONE-ID
035300                 VARYING GT-IX FROM 1 BY 1
035400                 UNTIL GT-IX > WS-TABLE-COUNT
035500     END-IF.
035600 3000-EXIT.
035700     EXIT.
035800
035900* BUILD BOTH IDS FOR ONE SLOT.  THE ONLY DIFFERENCE BETWEEN THE
036000* NEWID AND THE PREVID BUILD IS THE ONE-BYTE WS-AGGID-KIND FIELD
036100* -- EVERYTHING ELSE IN THE 36-BYTE STRING IS SHARED, SO THE
036200* WHOLE BUILD AREA IS RE-USED FOR BOTH MOVES RATHER THAN KEPT AS
036300* TWO SEPARATE WORKING AREAS.
036400 3010-MINT-ONE-ID.
036500     MOVE CURRENT-DATE-8         TO WS-AGGID-DATE.
036600     MOVE CURRENT-HOUR           TO WS-AGGID-TIME(1:2).
036700     MOVE CURRENT-MINUTE         TO WS-AGGID-TIME(3:2).
036800     MOVE CURRENT-SECOND         TO WS-AGGID-TIME(5:2).
036900     MOVE GT-IX                  TO WS-AGGID-SLOT.
037000     MOVE 'N'                    TO WS-AGGID-KIND.
037100     MOVE WS-AGGID-BUILD         TO GT-NEWID(GT-IX).
037200     MOVE 'P'                    TO WS-AGGID-KIND.
037300     MOVE WS-AGGID-BUILD         TO GT-PREVID(GT-IX).
037400
037500* READ-AHEAD PARAGRAPH SHARED BY BOTH PASSES.  A HARD READ ERROR
037600* FORCES EOF SO NEITHER PASS SPINS FOREVER ON A DAMAGED RECORD.
037700 1100-READ-RAW-USAGE-IN.
037800     READ RAW-USAGE-FILE-IN INTO RAW-USAGE-RECORD
037900         AT END MOVE 'Y' TO WS-RAWUS-EOF.
038000     EVALUATE WS-RAWUSIN-STATUS
038100         WHEN '00'
038200             CONTINUE
038300         WHEN '10'
038400             MOVE 'Y' TO WS-RAWUS-EOF
038500         WHEN OTHER
038600             DISPLAY 'RAWUSAGE INPUT READ ERROR. RC:'
038700                     WS-RAWUSIN-STATUS
038800             MOVE 'Y' TO WS-RAWUS-EOF
038900     END-EVALUATE.
039000 1100-EXIT.
039100     EXIT.
039200
039300*    PASS 2 -- RE-READ THE SAME INPUT AND SPIN A FRESH OUTPUT
039400*    FILE, STAMPING RU-AGGREGATED-ID ON EVERY ROW WHOSE GROUP GOT
039500*    ONE ON PASS 1 -- TODAY ROWS GET THEIR GROUP'S NEWID, PRIOR-
039600*    DAY ROWS GET ITS PREVID, BOTH FROM THIS SAME RUN.
039700 4000-STAMP-AND-WRITE.
039800     PERFORM 2050-CLASSIFY-ROW-DATE THRU 2050-EXIT.
039900     IF RU-AGGID-NOT-PRESENT
040000         PERFORM 4100-LOOKUP-GROUP-ID THRU 4100-EXIT
040100     END-IF.
040200     MOVE RAW-USAGE-RECORD TO RAW-USAGE-OUT-REC.
040300     WRITE RAW-USAGE-OUT-REC.
040400     IF WS-RAWUSOUT-STATUS = '00'
040500         ADD +1 TO NUM-RAWUS-WRITTEN
040600     ELSE
040700         DISPLAY 'RAWUSAGE OUTPUT WRITE ERROR. RC:'
040800                 WS-RAWUSOUT-STATUS
040900     END-IF.
041000     PERFORM 1100-READ-RAW-USAGE-IN THRU 1100-EXIT.
041100 4000-EXIT.
041200     EXIT.
041300
041400* SAME LINEAR SEARCH AS 2100-FIND-OR-ADD-GROUP, BUT PASS 2 NEVER
041500* ADDS A NEW SLOT -- BY NOW EVERY GROUP THAT WILL EVER EXIST THIS
041600* RUN WAS ALREADY BUILT ON PASS 1, SO A MISS HERE JUST MEANS THE
041700* ROW ALREADY HAD AN AGGREGATED-ID AND NEVER SHOULD HAVE GOTTEN
041800* THIS FAR (RU-AGGID-NOT-PRESENT WAS ALREADY CHECKED BY THE
041900* CALLER).
042000 4100-LOOKUP-GROUP-ID.
042100     MOVE 'N' TO WS-GROUP-FOUND-SW.
042200     IF WS-TABLE-COUNT > 0
042300         PERFORM 4110-CHECK-ONE-SLOT
042400                 VARYING GT-IX FROM 1 BY 1
042500                 UNTIL GT-IX > WS-TABLE-COUNT
042600                    OR GROUP-WAS-FOUND
042700     END-IF.
042800 4100-EXIT.
042900     EXIT.
043000
043100* MATCH FOUND -- STAMP THE RIGHT ID DEPENDING ON WHETHER THIS
043200* PARTICULAR ROW (NOT THE GROUP AS A WHOLE) IS TODAY'S OR PRIOR.
043300* A SINGLE GROUP CAN CONTAIN BOTH TODAY AND PRIOR-DAY ROWS, WHICH
043400* IS EXACTLY WHY GT-NEWID AND GT-PREVID ARE CARRIED SEPARATELY.
043500 4110-CHECK-ONE-SLOT.
043600     IF RU-TENANT-ID       = GT-TENANT-ID(GT-IX)
043700        AND RU-SUBSCRIPTION-ID = GT-SUBSCRIPTION-ID(GT-IX)
043800        AND RU-UNIT-TYPE      = GT-UNIT-TYPE(GT-IX)
043900         MOVE 'Y' TO WS-GROUP-FOUND-SW
044000         IF ROW-IS-TODAY
044100             MOVE GT-NEWID(GT-IX)  TO RU-AGGREGATED-ID
044200         ELSE
044300             MOVE GT-PREVID(GT-IX) TO RU-AGGREGATED-ID
044400         END-IF
044500         MOVE 'Y' TO RU-AGGID-PRESENT-SW
044600     END-IF.
044700
044800 7000-OPEN-INPUT.
044900     OPEN INPUT RAW-USAGE-FILE-IN.
045000     IF WS-RAWUSIN-STATUS NOT = '00'
045100         DISPLAY 'ERROR OPENING RAWUSAGE INPUT. RC:'
045200                 WS-RAWUSIN-STATUS
045300         MOVE 16 TO RETURN-CODE
045400         MOVE 'Y' TO WS-RAWUS-EOF
045500     END-IF.
045600 7000-EXIT.
045700     EXIT.
045800
045900* REOPEN BOTH FILES FOR PASS 2 -- INPUT AGAIN FROM THE TOP,
046000* OUTPUT FRESH.  WS-RAWUS-EOF IS EXPLICITLY RESET TO 'N' SINCE
046100* PASS 1 LEFT IT SET FROM THE FIRST TIME THROUGH THE FILE.
046200 7100-OPEN-SECOND-PASS.
046300     MOVE 'N' TO WS-RAWUS-EOF.
046400     OPEN INPUT  RAW-USAGE-FILE-IN.
046500     OPEN OUTPUT RAW-USAGE-FILE-OUT.
046600     IF WS-RAWUSIN-STATUS NOT = '00'
046700          OR WS-RAWUSOUT-STATUS NOT = '00'
046800         DISPLAY 'ERROR REOPENING RAWUSAGE FILES.'
046900         MOVE 16 TO RETURN-CODE
047000         MOVE 'Y' TO WS-RAWUS-EOF
047100     ELSE
047200         PERFORM 1100-READ-RAW-USAGE-IN THRU 1100-EXIT
047300     END-IF.
047400 7100-EXIT.
047500     EXIT.
047600
047700 7900-CLOSE-FILES.
047800     CLOSE RAW-USAGE-FILE-IN.
047900     CLOSE RAW-USAGE-FILE-OUT.
048000 7900-EXIT.
048100     EXIT.
