000100****************************************************************
000200* PROGRAM:  MTRUSSUM
000300*
000400* AUTHOR :  Jon Sayles
000500*
000600* CALLED SUBPROGRAM.  GIVEN AN ARRAY OF RAW-USAGE ROWS THAT ALL
000700* SHARE ONE AGGREGATED-ID, RETURNS THE SUMMED AMOUNT AND THE
000800* LATEST RECORD DATE IN THE GROUP.  SHARED BY MTRBILL AND
000900* MTRINVTR SO THE SUMMATION RULE ONLY LIVES IN ONE PLACE.
001000*
001100* THE CALLER OWNS THE ARRAY -- THIS PROGRAM NEVER OPENS A FILE,
001200* NEVER TOUCHES RAWUSAGE DIRECTLY, AND DOES NOT CARE WHICH BATCH
001300* STEP IS CALLING IT.  THAT IS DELIBERATE.  THE DAY MTRBILL AND
001400* MTRINVTR DISAGREED ON HOW "LATEST RECORD DATE" WAS COMPUTED
001500* WAS THE DAY THIS PARAGRAPH GOT PULLED OUT INTO ITS OWN LOAD
001600* MODULE SO THERE COULD ONLY EVER BE ONE ANSWER.
001700*
001800* CHANGE LOG
001900*  DATE     BY   TICKET     DESCRIPTION
002000*  -------- ---- ---------- --------------------------------
002100*  91/05/03 JS   MTR-0009   ORIGINAL PROGRAM.
002200*  92/01/14 JS   MTR-0026   SPLIT OUT OF MTRBILL SO MTRINVTR
002300*                           COULD CALL THE SAME SUMMATION LOGIC
002400*                           WITHOUT DUPLICATING IT.
002500*  98/09/02 DS   MTR-0091   Y2K -- MAX-RECORD-DATE COMPARE IS A
002600*                           STRAIGHT ALPHANUMERIC COMPARE ON THE
002700*                           CANONICAL yyyy-MM-dd STRING, NO
002800*                           CENTURY WINDOW INVOLVED.
002900*  07/18/00 RB   MTR-0109   ADDED THE DATE-PARTS REDEFINES BELOW
003000*                           SO A TRACE DISPLAY COULD SHOW THE
003100*                           WINNING YEAR WITHOUT A SEPARATE MOVE.
003200*  02/09/10 RB   MTR-0138   STANDARDS AUDIT PASS -- WALK-IDX WAS
003300*                           BURIED INSIDE A 01-LEVEL GROUP LIKE
003400*                           EVERY OTHER SCRATCH FIELD IN THIS
003500*                           SHOP'S NEWER PROGRAMS, BUT A STAND-
003600*                           ALONE LOOP INDEX BELONGS AT THE 77
003700*                           LEVEL PER STANDARD.  PULLED IT OUT.
003800*                           ALSO ADDED WS-ROWS-SEEN, A GENUINE
003900*                           77-LEVEL CALL-VOLUME COUNTER, FOR
004000*                           CAPACITY PLANNING ON THE NIGHTLY RUN.
004100****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    MTRUSSUM.
004400 AUTHOR.        JON SAYLES.
004500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN.  05/03/91.
004700 DATE-COMPILED. 01/14/92.
004800 SECURITY.      NON-CONFIDENTIAL.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500
005600****************************************************************
005700* NO FILE-CONTROL, NO FD -- THIS PROGRAM IS PURE ARITHMETIC ON
005800* WHATEVER ARRAY THE CALLER HANDS IT.  ALL THREE PARAMETERS ARE
005900* DESCRIBED IN THE LINKAGE SECTION BELOW.
006000****************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300
006400* STANDALONE SCRATCH ITEMS, ONE PER 77 -- NOT FOLDED INTO A 01
006500* GROUP, PER SHOP STANDARD FOR A LOOP INDEX AND A COUNTER THAT
006600* HAVE NO OTHER FIELD THEY NATURALLY GROUP WITH.
006700 77  WALK-IDX                PIC S9(9) COMP SYNC VALUE +0.
006800 77  WS-ROWS-SEEN            PIC S9(9) COMP      VALUE +0.
006900
007000* RUNNING TOTALS FOR THE ONE GROUP CURRENTLY BEING SUMMED.
007100* WS-MAX-DATE-ACCUM STARTS AT SPACES, WHICH ALPHANUMERICALLY
007200* SORTS BELOW ANY REAL yyyy-MM-dd STRING, SO THE FIRST ROW
007300* EXAMINED ALWAYS WINS THE COMPARE IN 0010-ADD-ONE-ROW BELOW.
007400 01  WS-GROUP-TOTALS.
007500     05  WS-SUM-ACCUM        PIC S9(13)V9(4) COMP-3 VALUE +0.
007600     05  WS-MAX-DATE-ACCUM   PIC X(23)              VALUE SPACES.
007700*    BROKEN OUT BY REDEFINES SOLELY SO 0000-SUMMARIZE-GROUP CAN
007800*    DISPLAY THE WINNING YEAR ON A TRACE LINE WITHOUT A SEPARATE
007900*    WORKING-STORAGE COPY OF THE DATE (MTR-0109 ABOVE).
008000     05  WS-MAX-DATE-PARTS REDEFINES WS-MAX-DATE-ACCUM.
008100         10  WS-MAX-YEAR         PIC X(4).
008200         10  FILLER              PIC X(1).
008300         10  WS-MAX-MONTH        PIC X(2).
008400         10  FILLER              PIC X(1).
008500         10  WS-MAX-DAY          PIC X(2).
008600         10  FILLER              PIC X(13).
008700     05  FILLER              PIC X(4).
008800
008900****************************************************************
009000* LINKAGE SECTION -- THREE PARAMETERS IN THE SAME ORDER EVERY
009100* CALLER USES: HOW MANY ROWS, THE ROWS THEMSELVES, AND WHERE TO
009200* HAND BACK THE ANSWER.  AGGREGATED-USAGE-OUT MUST STAY BYTE-
009300* FOR-BYTE IDENTICAL TO THE WS-GROUP-TOTALS-LK COPY CARRIED IN
009400* EVERY CALLING PROGRAM (MTRBILL, MTRINVTR) OR THE CALL BLOWS UP.
009500****************************************************************
009600 LINKAGE SECTION.
009700 01  ARRAY-SIZE               PIC S9(8) COMP.
009800 01  ARRAY-OF-USAGE-ROWS.
009900     05  UR-ROW OCCURS 0 TO 2000 TIMES
010000                 DEPENDING ON ARRAY-SIZE.
010100         10  UR-AMOUNT        PIC S9(13)V9(4).
010200         10  UR-RECORD-DATE   PIC X(23).
010300*        SAME REDEFINES TRICK AS WS-MAX-DATE-PARTS ABOVE -- LETS
010400*        0010-ADD-ONE-ROW REACH THE YEAR WITHOUT UNSTRINGING.
010500         10  UR-RECORD-DATE-PARTS REDEFINES UR-RECORD-DATE.
010600             15  UR-RD-YEAR       PIC X(4).
010700             15  FILLER           PIC X(19).
010800 01  AGGREGATED-USAGE-OUT.
010900     05  AU-SUM-AMOUNT        PIC S9(13)V9(4).
011000     05  AU-MAX-RECORD-DATE   PIC X(23).
011100     05  AU-MAX-RD-PARTS REDEFINES AU-MAX-RECORD-DATE.
011200         10  AU-RD-YEAR           PIC X(4).
011300         10  FILLER               PIC X(19).
011400
011500****************************************************************
011600 PROCEDURE DIVISION USING ARRAY-SIZE, ARRAY-OF-USAGE-ROWS,
011700                           AGGREGATED-USAGE-OUT.
011800****************************************************************
011900
012000* ENTRY POINT.  ZERO THE ACCUMULATORS, WALK THE ARRAY ONCE
012100* (0010-ADD-ONE-ROW BELOW FOLDS SUM AND MAX TOGETHER IN THE
012200* SAME PASS -- NO NEED FOR TWO SEPARATE SCANS), THEN HAND THE
012300* TWO ANSWERS BACK THROUGH LINKAGE AND RETURN CONTROL TO THE
012400* CALLER.
012500 0000-SUMMARIZE-GROUP.
012600     MOVE ZERO   TO WS-SUM-ACCUM.
012700     MOVE SPACES TO WS-MAX-DATE-ACCUM.
012800
012900     PERFORM 0010-ADD-ONE-ROW
013000             VARYING WALK-IDX FROM 1 BY 1
013100             UNTIL WALK-IDX > ARRAY-SIZE.
013200
013300     DISPLAY 'MTRUSSUM WINNING YEAR = ' WS-MAX-YEAR.
013400     DISPLAY 'MTRUSSUM ROWS SEEN    = ' WS-ROWS-SEEN.
013500     MOVE WS-SUM-ACCUM      TO AU-SUM-AMOUNT.
013600     MOVE WS-MAX-DATE-ACCUM TO AU-MAX-RECORD-DATE.
013700     GOBACK.
013800 0000-EXIT.
013900     EXIT.
014000
014100* ONE ROW'S CONTRIBUTION -- ADD ITS AMOUNT TO THE RUNNING SUM,
014200* AND IF ITS RECORD DATE READS LATER THAN ANYTHING SEEN SO FAR
014300* IN THIS GROUP, IT BECOMES THE NEW MAX.  WS-ROWS-SEEN IS PURE
014400* INSTRUMENTATION -- IT DOES NOT FEED THE ANSWER, IT ONLY TELLS
014500* OPERATIONS HOW MANY ROWS THIS CALL CHEWED THROUGH.
014600 0010-ADD-ONE-ROW.
014700     ADD 1 TO WS-ROWS-SEEN.
014800     ADD UR-AMOUNT(WALK-IDX) TO WS-SUM-ACCUM.
014900     IF UR-RECORD-DATE(WALK-IDX) > WS-MAX-DATE-ACCUM
015000         MOVE UR-RECORD-DATE(WALK-IDX) TO WS-MAX-DATE-ACCUM
015100     END-IF.
015200 0010-EXIT.
015300     EXIT.
