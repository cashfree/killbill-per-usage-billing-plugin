000100****************************************************************
000200* PROGRAM:  MTRINVTR
000300*
000400* AUTHOR :  Jon Sayles
000500*
000600* INVOICE TRIGGER.  FOR EVERY DISTINCT AGGREGATION ID ON THE
000700* RAWUSAGE FILE THAT HAS NOT YET BEEN CHARGED, COMPUTE THE
000800* TARGET INVOICE DATE (THE LATEST RECORD DATE IN THE GROUP,
000900* ADVANCED ONE CALENDAR MONTH, TIME OF DAY DROPPED) AND WRITE
001000* AN INVOICE-TRIGGER RECORD TO INVTRIG FOR PICKUP BY THE CORE
001100* INVOICING ENGINE.
001200*
001300* A BAD SUBSCRIPTION IN ONE GROUP MUST NOT STOP THE REST OF
001400* THE BATCH -- WE LOG AND KEEP GOING, GROUP BY GROUP, THE SAME
001500* AS MTRBILL DOES.
001600*
001700* CHANGE LOG
001800*  DATE     BY   TICKET     DESCRIPTION
001900*  -------- ---- ---------- --------------------------------
002000*  91/08/05 JS   MTR-0018   ORIGINAL PROGRAM.
002100*  92/03/09 JS   MTR-0028   CALL MTRUSSUM FOR THE MAX-DATE
002200*                           INSTEAD OF ACCUMULATING IN-LINE --
002300*                           SHARED WITH MTRBILL.
002400*  96/02/12 RB   MTR-0071   FIXED TARGET-DATE ROLLOVER WHEN
002500*                           MAX-RECORD-DATE FALLS IN DECEMBER.
002600*  98/09/02 DS   MTR-0091   Y2K -- WS-TARGET-YEAR CARRIES A
002700*                           FULL 4-DIGIT YEAR; VERIFIED THE
002800*                           ROLLOVER ARITHMETIC NEVER WINDOWS
002900*                           THE CENTURY.
003000*  02/09/10 RB   MTR-0135   A MAX-RECORD-DATE OF JAN 29-31 WAS
003100*                           ROLLING TO A FEB TARGET DATE THAT
003200*                           DOESN'T EXIST -- INVTRIG WAS HANDING
003300*                           THE INVOICING ENGINE AN IMPOSSIBLE
003400*                           DATE ONCE A YEAR.  3300 NOW CALLS
003500*                           3350-CLAMP-TARGET-DAY TO PULL THE
003600*                           DAY BACK TO THE TARGET MONTH'S LAST
003700*                           DAY, LEAP FEBRUARY INCLUDED.
003800*  02/09/10 RB   MTR-0143   STANDARDS AUDIT PASS -- WS-TABLE-IX
003900*                           WAS BURIED INSIDE WORK-VARIABLES LIKE
004000*                           EVERY OTHER SCRATCH FIELD, BUT A
004100*                           STANDALONE TABLE-WALKING INDEX WITH
004200*                           NO GROUP OF ITS OWN BELONGS AT THE 77
004300*                           LEVEL PER SHOP STANDARD.  PULLED IT
004400*                           OUT.  ALSO ADDED WS-DECEMBER-ROLLOVERS,
004500*                           A NEW 77-LEVEL COUNTER OF HOW MANY
004600*                           TIMES 3300-COMPUTE-TARGET-DATE TOOK
004700*                           THE DECEMBER-INTO-JANUARY BRANCH THIS
004800*                           RUN -- OPERATIONS ASKED FOR A YEAR-
004900*                           END SANITY CHECK AFTER MTR-0135.
005000****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    MTRINVTR.
005300 AUTHOR.        JON SAYLES.
005400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005500 DATE-WRITTEN.  08/05/91.
005600 DATE-COMPILED. 03/09/92.
005700 SECURITY.      NON-CONFIDENTIAL.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*    SAME REREAD-PER-GROUP SHAPE AS MTRBILL -- RAWUSAGE IS CLOSED
006800*    AND REOPENED ONCE PER GROUP IN 3100-COLLECT-GROUP-ROWS BELOW.
006900     SELECT RAW-USAGE-FILE
007000         ASSIGN TO UT-S-RAWUSG
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS RAWUSG-STATUS.
007300
007400     SELECT INVOICE-TRIGGER-FILE
007500         ASSIGN TO UT-S-INVTRIG
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS INVTRIG-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  RAW-USAGE-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  RAW-USAGE-IN-REC               PIC X(344).
008500
008600 FD  INVOICE-TRIGGER-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  INVOICE-TRIGGER-OUT-REC.
009000     05  IT-TENANT-ID                PIC X(36).
009100     05  IT-SUBSCRIPTION-ID          PIC X(64).
009200     05  IT-AGGREGATED-ID            PIC X(36).
009300     05  IT-TARGET-DATE              PIC 9(8).
009400     05  FILLER                      PIC X(20).
009500
009600* BROKEN OUT BY REDEFINES SO A TRACE DISPLAY CAN SHOW THE TARGET
009700* DATE AS YEAR/MONTH/DAY WITHOUT A SEPARATE WORKING-STORAGE COPY.
009800 01  IT-TARGET-DATE-PARTS REDEFINES INVOICE-TRIGGER-OUT-REC.
009900     05  FILLER                      PIC X(136).
010000     05  IT-TARGET-YEAR              PIC 9(4).
010100     05  IT-TARGET-MONTH             PIC 9(2).
010200     05  IT-TARGET-DAY               PIC 9(2).
010300     05  FILLER                      PIC X(20).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  RAWUSG-STATUS               PIC X(2).
010900         88  RAWUSG-OK                    VALUE "00".
011000         88  RAWUSG-EOF                   VALUE "10".
011100     05  INVTRIG-STATUS              PIC X(2).
011200         88  INVTRIG-OK                   VALUE "00".
011300     05  FILLER                      PIC X(4).
011400
011500 01  WS-FIELDS.
011600     05  PARA-NAME                   PIC X(40) VALUE SPACES.
011700     05  ERROR-FOUND-SW              PIC X(1)  VALUE "N".
011800         88  ERROR-FOUND                  VALUE "Y".
011900     05  MORE-RAWUSG-SW              PIC X(1)  VALUE "Y".
012000         88  MORE-RAWUSG                   VALUE "Y".
012100         88  NO-MORE-RAWUSG                VALUE "N".
012200     05  FILLER                      PIC X(4).
012300
012400* STANDALONE SCRATCH ITEMS PER SHOP STANDARD.  WS-TABLE-IX IS THE
012500* ONLY TABLE-WALKING INDEX IN THIS PROGRAM AND HAS NO GROUP OF ITS
012600* OWN TO LIVE IN.  WS-DECEMBER-ROLLOVERS IS NEW -- IT COUNTS HOW
012700* MANY GROUPS THIS RUN HAD A MAX-RECORD-DATE IN DECEMBER, WHICH
012800* MEANS 3300-COMPUTE-TARGET-DATE HAD TO ROLL BOTH THE MONTH AND
012900* THE YEAR FORWARD -- THE YEAR-BOUNDARY CASE MTR-0135'S BUG LIVED
013000* IN, SO OPERATIONS WANTED A COUNT OF HOW OFTEN IT ACTUALLY FIRES.
013100 77  WS-TABLE-IX             PIC S9(4) COMP VALUE +0.
013200 77  WS-DECEMBER-ROLLOVERS   PIC S9(7) COMP-3 VALUE +0.
013300
013400 01  WORK-VARIABLES.
013500     05  WS-ARRAY-SIZE           PIC S9(8) COMP VALUE +0.
013600     05  WS-ROW-FOUND-SW         PIC X(1)       VALUE "N".
013700         88  WS-ROW-BELONGS-GROUP     VALUE "Y".
013800     05  WS-TARGET-YEAR          PIC 9(4) COMP  VALUE 0.
013900     05  WS-TARGET-MONTH         PIC 9(2) COMP  VALUE 0.
014000     05  WS-TARGET-DAY           PIC 9(2) COMP  VALUE 0.
014100     05  WS-MONTH-LEN-LIMIT      PIC 9(2) COMP  VALUE 0.
014200     05  WS-DIV-TEMP             PIC 9(4) COMP  VALUE 0.
014300     05  WS-MOD-4                PIC 9(4) COMP  VALUE 0.
014400     05  WS-MOD-100              PIC 9(4) COMP  VALUE 0.
014500     05  WS-MOD-400              PIC 9(4) COMP  VALUE 0.
014600     05  FILLER                  PIC X(4).
014700
014800* THE TARGET MONTH'S LAST DAY, SUBSCRIPTED BY WS-TARGET-MONTH, SO
014900* 3350-CLAMP-TARGET-DAY CAN PULL A ROLLOVER LIKE JAN 31 BACK ONTO
015000* FEB 28 (OR 29) INSTEAD OF WRITING AN IMPOSSIBLE TARGET DATE.
015100 01  WS-MONTH-LENGTHS.
015200     05  FILLER                  PIC 9(2) VALUE 31.
015300     05  FILLER                  PIC 9(2) VALUE 28.
015400     05  FILLER                  PIC 9(2) VALUE 31.
015500     05  FILLER                  PIC 9(2) VALUE 30.
015600     05  FILLER                  PIC 9(2) VALUE 31.
015700     05  FILLER                  PIC 9(2) VALUE 30.
015800     05  FILLER                  PIC 9(2) VALUE 31.
015900     05  FILLER                  PIC 9(2) VALUE 31.
016000     05  FILLER                  PIC 9(2) VALUE 30.
016100     05  FILLER                  PIC 9(2) VALUE 31.
016200     05  FILLER                  PIC 9(2) VALUE 30.
016300     05  FILLER                  PIC 9(2) VALUE 31.
016400 01  WS-MONTH-LENGTHS-TABLE REDEFINES WS-MONTH-LENGTHS.
016500     05  WS-MONTH-LEN            PIC 9(2) OCCURS 12 TIMES.
016600
016700 01  REPORT-TOTALS.
016800     05  NUM-GROUPS-TRIGGERED    PIC S9(9) COMP-3 VALUE +0.
016900     05  NUM-GROUPS-ERRORED      PIC S9(9) COMP-3 VALUE +0.
017000     05  FILLER                  PIC X(4).
017100
017200* DISTINCT UNBILLED GROUPS FOUND ON PASS 1, SAME SHAPE MTRBILL
017300* USES -- KEPT LOCAL RATHER THAN SHARED SO EACH PROGRAM'S
017400* COPY OF THE TABLE CAN BE SIZED AND CHANGED INDEPENDENTLY.
017500 01  GROUP-TABLE-AREA.
017600     05  WS-NUM-GROUPS           PIC S9(4) COMP VALUE +0.
017700     05  GROUP-TABLE OCCURS 500 TIMES INDEXED BY GRP-IX.
017800         10  GRP-TENANT-ID           PIC X(36).
017900         10  GRP-SUBSCRIPTION-ID     PIC X(64).
018000         10  GRP-UNIT-TYPE           PIC X(32).
018100         10  GRP-AGGREGATED-ID       PIC X(36).
018200     05  FILLER                  PIC X(8).
018300
018400* ARRAY OF ROWS PASSED DOWN TO MTRUSSUM FOR ONE GROUP AT A TIME --
018500* SAME SHAPE MTRBILL BUILDS, SINCE BOTH CALL THE SAME SUBPROGRAM.
018600 01  UR-TABLE-AREA.
018700     05  UR-ROW OCCURS 0 TO 2000 TIMES
018800                 DEPENDING ON WS-ARRAY-SIZE
018900                 INDEXED BY UR-IX.
019000         10  UR-AMOUNT           PIC S9(13)V9(4).
019100         10  UR-RECORD-DATE      PIC X(23).
019200     05  FILLER                  PIC X(8).
019300
019400* LINKAGE-SHAPED RESULT AREA RETURNED BY MTRUSSUM -- MUST MATCH
019500* MTRUSSUM'S AGGREGATED-USAGE-OUT LAYOUT EXACTLY, BYTE FOR BYTE.
019600 01  WS-GROUP-TOTALS-LK.
019700     05  LK-SUM-AMOUNT           PIC S9(13)V9(4).
019800     05  LK-MAX-RECORD-DATE      PIC X(23).
019900 01  LK-MAX-RECORD-DATE-PARTS REDEFINES WS-GROUP-TOTALS-LK.
020000     05  FILLER                  PIC X(9).
020100     05  LK-MAX-RD-YEAR          PIC X(4).
020200     05  LK-MAX-RD-SEP1          PIC X(1).
020300     05  LK-MAX-RD-MONTH         PIC X(2).
020400     05  LK-MAX-RD-SEP2          PIC X(1).
020500     05  LK-MAX-RD-DAY           PIC X(2).
020600     05  FILLER                  PIC X(4).
020700
020800     COPY RAWUSREC.
020900
021000****************************************************************
021100* MAIN LINE.  BUILD THE TABLE OF DISTINCT UNCHARGED AGGREGATION
021200* IDS ON PASS 1, THEN RE-READ RAWUSAGE ONCE PER GROUP ON PASS 2
021300* TO COMPUTE AND WRITE ITS INVOICE-TRIGGER RECORD.
021400****************************************************************
021500 PROCEDURE DIVISION.
021600
021700 0000-MAIN-LINE.
021800     DISPLAY '0000-MAIN-LINE'.
021900     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.
022000     PERFORM 2000-BUILD-GROUP-TABLE THRU 2000-EXIT.
022100     PERFORM 3000-TRIGGER-EACH-GROUP THRU 3000-EXIT
022200             VARYING GRP-IX FROM 1 BY 1
022300             UNTIL GRP-IX > WS-NUM-GROUPS.
022400     PERFORM 8500-REPORT-TOTALS THRU 8500-EXIT.
022500     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
022600     GOBACK.
022700
022800* PASS 1 -- WALK RAWUSAGE ONCE TOP TO BOTTOM AND FOLD EVERY
022900* UNCHARGED, ALREADY-AGGREGATED ROW INTO THE DISTINCT-GROUP TABLE.
023000 2000-BUILD-GROUP-TABLE.
023100     MOVE "2000-BUILD-GROUP-TABLE" TO PARA-NAME.
023200     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
023300     PERFORM 2010-FOLD-ONE-ROW THRU 2010-EXIT
023400             UNTIL NO-MORE-RAWUSG.
023500 2000-EXIT.
023600     EXIT.
023700
023800* ONLY ROWS THAT ALREADY HAVE AN AGGREGATED-ID FROM MTRAGGR AND
023900* HAVE NOT YET BEEN CHARGED ARE CANDIDATES FOR A TRIGGER.
024000 2010-FOLD-ONE-ROW.
024100     IF RU-AGGID-PRESENT AND RU-CHARGES-NOT-PRESENT
024200         PERFORM 2100-FIND-OR-ADD-GROUP THRU 2100-EXIT
024300     END-IF
024400     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
024500 2010-EXIT.
024600     EXIT.
024700
024800* LINEAR SEARCH OF THE TABLE BUILT SO FAR -- 500 SLOTS IS SMALL
024900* ENOUGH THAT A SCAN BEATS THE UPKEEP OF KEEPING IT SORTED.
025000 2100-FIND-OR-ADD-GROUP.
025100     SET WS-ROW-FOUND-SW TO "N".
025200     PERFORM 2110-SEARCH-ONE-SLOT
025300             VARYING WS-TABLE-IX FROM 1 BY 1
025400             UNTIL WS-TABLE-IX > WS-NUM-GROUPS
025500                OR WS-ROW-BELONGS-GROUP.
025600     IF NOT WS-ROW-BELONGS-GROUP
025700        AND WS-NUM-GROUPS < 500
025800         ADD 1 TO WS-NUM-GROUPS
025900         MOVE RU-TENANT-ID       TO GRP-TENANT-ID(WS-NUM-GROUPS)
026000         MOVE RU-SUBSCRIPTION-ID TO
026100                               GRP-SUBSCRIPTION-ID(WS-NUM-GROUPS)
026200         MOVE RU-UNIT-TYPE       TO GRP-UNIT-TYPE(WS-NUM-GROUPS)
026300         MOVE RU-AGGREGATED-ID   TO
026400                                 GRP-AGGREGATED-ID(WS-NUM-GROUPS)
026500     END-IF.
026600 2100-EXIT.
026700     EXIT.
026800
026900 2110-SEARCH-ONE-SLOT.
027000     IF GRP-AGGREGATED-ID(WS-TABLE-IX) = RU-AGGREGATED-ID
027100         SET WS-ROW-BELONGS-GROUP TO TRUE
027200     END-IF.
027300
027400* PASS 2 -- FOR EACH DISTINCT GROUP FOUND ABOVE, RE-READ RAWUSAGE
027500* TO COLLECT ITS ROWS, CALL MTRUSSUM FOR THE MAX RECORD DATE, AND
027600* WRITE THE INVOICE-TRIGGER RECORD.  A GROUP WHOSE ROWS ALL
027700* DISAPPEARED BETWEEN PASSES (RARE, BUT POSSIBLE ON A RERUN)
027800* IS COUNTED AS AN ERROR RATHER THAN ABORTING THE STEP.
027900 3000-TRIGGER-EACH-GROUP.
028000     MOVE "3000-TRIGGER-EACH-GROUP" TO PARA-NAME.
028100     PERFORM 3100-COLLECT-GROUP-ROWS THRU 3100-EXIT.
028200     IF WS-ARRAY-SIZE > 0
028300         CALL 'MTRUSSUM' USING WS-ARRAY-SIZE, UR-TABLE-AREA,
028400                                WS-GROUP-TOTALS-LK
028500         PERFORM 3300-COMPUTE-TARGET-DATE THRU 3300-EXIT
028600         PERFORM 3400-WRITE-INVOICE-TRIGGER THRU 3400-EXIT
028700         ADD 1 TO NUM-GROUPS-TRIGGERED
028800     ELSE
028900         ADD 1 TO NUM-GROUPS-ERRORED
029000     END-IF.
029100 3000-EXIT.
029200     EXIT.
029300
029400* RAWUSAGE HAS TO BE CLOSED AND REOPENED SO THE NEXT PASS STARTS
029500* FROM THE TOP OF THE FILE AGAIN FOR THE NEXT GROUP.
029600 3100-COLLECT-GROUP-ROWS.
029700     MOVE ZERO TO WS-ARRAY-SIZE.
029800     CLOSE RAW-USAGE-FILE.
029900     OPEN INPUT RAW-USAGE-FILE.
030000     SET MORE-RAWUSG TO TRUE.
030100     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
030200     PERFORM 3110-KEEP-ONE-ROW THRU 3110-EXIT
030300             UNTIL NO-MORE-RAWUSG.
030400 3100-EXIT.
030500     EXIT.
030600
030700 3110-KEEP-ONE-ROW.
030800     IF RU-AGGREGATED-ID = GRP-AGGREGATED-ID(GRP-IX)
030900        AND RU-CHARGES-NOT-PRESENT
031000        AND WS-ARRAY-SIZE < 2000
031100         ADD 1 TO WS-ARRAY-SIZE
031200         MOVE RU-AMOUNT      TO UR-AMOUNT(WS-ARRAY-SIZE)
031300         MOVE RU-RECORD-DATE TO UR-RECORD-DATE(WS-ARRAY-SIZE)
031400     END-IF
031500     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
031600 3110-EXIT.
031700     EXIT.
031800
031900* TARGET DATE = MAX-RECORD-DATE ADVANCED ONE CALENDAR MONTH,
032000* TIME OF DAY DROPPED.  DECEMBER ROLLS THE YEAR FORWARD -- WHEN
032100* IT DOES, WS-DECEMBER-ROLLOVERS COUNTS IT SO OPERATIONS CAN SEE
032200* HOW MANY GROUPS CROSSED THE YEAR BOUNDARY ON THIS RUN.
032300 3300-COMPUTE-TARGET-DATE.
032400     MOVE LK-MAX-RD-YEAR  TO WS-TARGET-YEAR.
032500     MOVE LK-MAX-RD-MONTH TO WS-TARGET-MONTH.
032600     MOVE LK-MAX-RD-DAY   TO WS-TARGET-DAY.
032700     IF WS-TARGET-MONTH = 12
032800         MOVE 1 TO WS-TARGET-MONTH
032900         ADD 1 TO WS-TARGET-YEAR
033000         ADD 1 TO WS-DECEMBER-ROLLOVERS
033100     ELSE
033200         ADD 1 TO WS-TARGET-MONTH
033300     END-IF.
033400     PERFORM 3350-CLAMP-TARGET-DAY THRU 3350-EXIT.
033500 3300-EXIT.
033600     EXIT.
033700
033800* A MAX-RECORD-DATE ON THE 29TH-31ST CAN ROLL ONTO A TARGET
033900* MONTH THAT DOESN'T HAVE THAT MANY DAYS -- JAN 31 ROLLS TO
034000* FEB 31, WHICH ISN'T A DATE.  PULL THE DAY BACK TO THE TARGET
034100* MONTH'S LAST DAY, THE SAME AS THE CORE INVOICING CALL'S OWN
034200* DATE MATH ALREADY DOES.
034300 3350-CLAMP-TARGET-DAY.
034400     MOVE WS-MONTH-LEN(WS-TARGET-MONTH) TO WS-MONTH-LEN-LIMIT.
034500     IF WS-TARGET-MONTH = 2
034600         DIVIDE WS-TARGET-YEAR BY 4   GIVING WS-DIV-TEMP
034700                                      REMAINDER WS-MOD-4
034800         DIVIDE WS-TARGET-YEAR BY 100 GIVING WS-DIV-TEMP
034900                                      REMAINDER WS-MOD-100
035000         DIVIDE WS-TARGET-YEAR BY 400 GIVING WS-DIV-TEMP
035100                                      REMAINDER WS-MOD-400
035200         IF WS-MOD-4 = 0
035300            AND (WS-MOD-100 NOT = 0 OR WS-MOD-400 = 0)
035400             MOVE 29 TO WS-MONTH-LEN-LIMIT
035500         END-IF
035600     END-IF.
035700     IF WS-TARGET-DAY > WS-MONTH-LEN-LIMIT
035800         MOVE WS-MONTH-LEN-LIMIT TO WS-TARGET-DAY
035900     END-IF.
036000 3350-EXIT.
036100     EXIT.
036200
036300* BUILD AND WRITE ONE INVOICE-TRIGGER RECORD FOR THE CORE
036400* INVOICING ENGINE TO PICK UP ON ITS NEXT SCHEDULED PASS.
036500 3400-WRITE-INVOICE-TRIGGER.
036600     INITIALIZE INVOICE-TRIGGER-OUT-REC.
036700     MOVE GRP-TENANT-ID(GRP-IX)       TO IT-TENANT-ID.
036800     MOVE GRP-SUBSCRIPTION-ID(GRP-IX) TO IT-SUBSCRIPTION-ID.
036900     MOVE GRP-AGGREGATED-ID(GRP-IX)   TO IT-AGGREGATED-ID.
037000     COMPUTE IT-TARGET-DATE =
037100         (WS-TARGET-YEAR  * 10000) +
037200         (WS-TARGET-MONTH * 100)   +
037300          WS-TARGET-DAY.
037400     DISPLAY 'MTRINVTR TARGET DATE = ' IT-TARGET-YEAR '-'
037500             IT-TARGET-MONTH '-' IT-TARGET-DAY.
037600     WRITE INVOICE-TRIGGER-OUT-REC.
037700 3400-EXIT.
037800     EXIT.
037900
038000* READ ONE RAWUSAGE ROW, MAPPING FILE STATUS TO THE EOF SWITCH
038100* OR THE ERROR SWITCH -- SAME PATTERN EVERY STEP IN THIS SYSTEM
038200* USES SO A BAD READ NEVER LOOPS FOREVER.
038300 1100-READ-RAW-USAGE.
038400     READ RAW-USAGE-FILE INTO RAW-USAGE-RECORD.
038500     EVALUATE TRUE
038600         WHEN RAWUSG-OK
038700             CONTINUE
038800         WHEN RAWUSG-EOF
038900             SET NO-MORE-RAWUSG TO TRUE
039000         WHEN OTHER
039100             MOVE "Y" TO ERROR-FOUND-SW
039200             SET NO-MORE-RAWUSG TO TRUE
039300     END-EVALUATE.
039400 1100-EXIT.
039500     EXIT.
039600
039700 7000-OPEN-FILES.
039800     DISPLAY '7000-OPEN-FILES'.
039900     OPEN INPUT RAW-USAGE-FILE.
040000     OPEN OUTPUT INVOICE-TRIGGER-FILE.
040100 7000-EXIT.
040200     EXIT.
040300
040400 7900-CLOSE-FILES.
040500     CLOSE RAW-USAGE-FILE, INVOICE-TRIGGER-FILE.
040600 7900-EXIT.
040700     EXIT.
040800
040900* END-OF-STEP TOTALS, INCLUDING THE NEW DECEMBER-ROLLOVER COUNT
041000* SO OPERATIONS CAN SEE AT A GLANCE HOW MANY GROUPS CROSSED THE
041100* YEAR BOUNDARY ON THIS RUN.
041200 8500-REPORT-TOTALS.
041300     DISPLAY 'MTRINVTR GROUPS TRIGGERED = ' NUM-GROUPS-TRIGGERED.
041400     DISPLAY 'MTRINVTR GROUPS ERRORED   = ' NUM-GROUPS-ERRORED.
041500     DISPLAY 'MTRINVTR DEC ROLLOVERS    = ' WS-DECEMBER-ROLLOVERS.
041600 8500-EXIT.
041700     EXIT.
