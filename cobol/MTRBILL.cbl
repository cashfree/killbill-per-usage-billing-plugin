000100****************************************************************
000200* PROGRAM:  MTRBILL
000300*
000400* AUTHOR :  Jon Sayles
000500*
000600* BILLING PUSH.  FOR EVERY DISTINCT AGGREGATION ID ON THE
000700* RAWUSAGE FILE THAT HAS NOT YET BEEN CHARGED (CHARGES STILL
000800* NULL) AND HAS ALREADY BEEN GIVEN AN AGGREGATED-ID BY MTRAGGR,
000900* ROLL UP THE GROUP'S RAW USAGE ROWS INTO ONE USAGE RECORD
001000* (SUM OF AMOUNT, LATEST RECORD DATE) AND PUSH IT TO THE
001100* BILLEDUSG EXTRACT FOR PICKUP BY THE CORE BILLING ENGINE.
001200*
001300* A BAD SUBSCRIPTION IN ONE GROUP MUST NOT STOP THE REST OF
001400* THE BATCH -- WE LOG AND KEEP GOING, GROUP BY GROUP.
001500*
001600* THE OUTPUT RECORD IS BUILT BY BORROWING THE INBOUND SUBMISSION
001700* LAYOUT (CUSUBREC) RATHER THAN A LAYOUT OF ITS OWN -- THE CORE
001800* BILLING ENGINE ON THE OTHER END OF BILLEDUSG WAS ALREADY BUILT
001900* TO READ THAT SHAPE FROM ITS OWN NIGHTLY FEED, SO WRITING TO
002000* THE SAME LAYOUT MEANT NO CHANGE WAS NEEDED ON THAT SIDE.
002100*
002200* CHANGE LOG
002300*  DATE     BY   TICKET     DESCRIPTION
002400*  -------- ---- ---------- --------------------------------
002500*  91/07/22 JS   MTR-0016   ORIGINAL PROGRAM.
002600*  92/03/09 JS   MTR-0028   CALL MTRUSSUM FOR THE SUM/MAX
002700*                           INSTEAD OF ACCUMULATING IN-LINE SO
002800*                           MTRINVTR CAN SHARE THE SAME RULE.
002900*  95/10/17 RB   MTR-0063   ONE BAD GROUP NO LONGER ABORTS THE
003000*                           REST OF THE RUN -- LOG AND CONTINUE.
003100*  98/09/02 DS   MTR-0091   Y2K -- WS-TODAY-8 REVIEWED, ALREADY
003200*                           A 4-DIGIT YEAR, NO CHANGE REQUIRED.
003300*  02/09/10 RB   MTR-0134   BILLED-USAGE-OUT-REC WAS ONLY X(200)
003400*                           -- THE MOVE FROM THE 266-BYTE
003500*                           CONSUMER-USAGE-SUBMISSION-REC WAS
003600*                           TRUNCATING INSIDE THE TIMESTAMP AND
003700*                           CS-AMOUNT NEVER REACHED BILLEDUSG AT
003800*                           ALL.  WIDENED TO X(320) TO MATCH
003900*                           MTRINGST'S SUBMISSION-FILE-REC.
004000*  02/09/10 RB   MTR-0141   STANDARDS AUDIT PASS -- WS-TABLE-IX
004100*                           MOVED OUT OF WORK-VARIABLES TO ITS
004200*                           OWN 77 PER SHOP STANDARD FOR A
004300*                           STANDALONE TABLE-WALKING INDEX.
004400*                           ALSO ADDED WS-LARGEST-PUSH-AMOUNT, A
004500*                           NEW 77-LEVEL WATERMARK OF THE BIGGEST
004600*                           SINGLE GROUP'S ROLLED-UP AMOUNT PUSHED
004700*                           TO BILLEDUSG THIS RUN, SINCE AN
004800*                           UNUSUALLY LARGE PUSH IS WORTH A LOOK
004900*                           BEFORE THE CORE ENGINE PICKS IT UP.
005000****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    MTRBILL.
005300 AUTHOR.        JON SAYLES.
005400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005500 DATE-WRITTEN.  07/22/91.
005600 DATE-COMPILED. 03/09/92.
005700 SECURITY.      NON-CONFIDENTIAL.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*    RAWUSAGE IS REREAD ONCE PER GROUP (SEE 3100-COLLECT-GROUP-
006800*    ROWS BELOW) SO IT HAS TO BE CLOSED AND REOPENED REPEATEDLY --
006900*    LINE SEQUENTIAL WAS CHOSEN OVER A UTILITY DATASET NAME SO
007000*    THAT REPEATED OPEN/CLOSE CYCLES BEHAVE PREDICTABLY.
007100     SELECT RAW-USAGE-FILE
007200         ASSIGN TO UT-S-RAWUSG
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS RAWUSG-STATUS.
007500
007600     SELECT BILLED-USAGE-FILE
007700         ASSIGN TO UT-S-BILLUSG
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS BILLUSG-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  RAW-USAGE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  RAW-USAGE-IN-REC               PIC X(344).
008700
008800 FD  BILLED-USAGE-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  BILLED-USAGE-OUT-REC           PIC X(320).
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILE-STATUS-CODES.
009600     05  RAWUSG-STATUS               PIC X(2).
009700         88  RAWUSG-OK                    VALUE "00".
009800         88  RAWUSG-EOF                   VALUE "10".
009900     05  BILLUSG-STATUS              PIC X(2).
010000         88  BILLUSG-OK                   VALUE "00".
010100     05  FILLER                      PIC X(4).
010200
010300 01  WS-FIELDS.
010400     05  PARA-NAME                   PIC X(40) VALUE SPACES.
010500     05  ERROR-FOUND-SW              PIC X(1)  VALUE "N".
010600         88  ERROR-FOUND                  VALUE "Y".
010700     05  MORE-RAWUSG-SW              PIC X(1)  VALUE "Y".
010800         88  MORE-RAWUSG                   VALUE "Y".
010900         88  NO-MORE-RAWUSG                VALUE "N".
011000     05  FILLER                      PIC X(4).
011100
011200* STANDALONE SCRATCH ITEMS PER SHOP STANDARD.  WS-TABLE-IX IS
011300* THE ONLY TABLE-WALKING INDEX IN THIS PROGRAM AND HAS NO
011400* NATURAL HOME IN A GROUP OF ITS OWN.  WS-LARGEST-PUSH-AMOUNT IS
011500* NEW -- IT TRACKS THE BIGGEST LK-SUM-AMOUNT MTRUSSUM HAS HANDED
011600* BACK FOR ANY GROUP THIS RUN, UPDATED RIGHT BEFORE THE PUSH IS
011700* WRITTEN IN 3200-WRITE-BILLED-USAGE BELOW.
011800 77  WS-TABLE-IX             PIC S9(4) COMP VALUE +0.
011900 77  WS-LARGEST-PUSH-AMOUNT  PIC S9(13)V9(4) COMP-3 VALUE +0.
012000
012100 01  WORK-VARIABLES.
012200     05  WS-ARRAY-SIZE           PIC S9(8) COMP VALUE +0.
012300     05  WS-ROW-FOUND-SW         PIC X(1)       VALUE "N".
012400         88  WS-ROW-BELONGS-GROUP     VALUE "Y".
012500     05  FILLER                  PIC X(4).
012600
012700 01  REPORT-TOTALS.
012800     05  NUM-GROUPS-PUSHED       PIC S9(9) COMP-3 VALUE +0.
012900     05  NUM-GROUPS-ERRORED      PIC S9(9) COMP-3 VALUE +0.
013000     05  FILLER                  PIC X(4).
013100
013200* DISTINCT UNBILLED GROUPS FOUND ON PASS 1 (TENANT/SUB/UNIT/
013300* AGGID COMBINATIONS WHERE CHARGES IS STILL NULL).
013400 01  GROUP-TABLE-AREA.
013500     05  WS-NUM-GROUPS           PIC S9(4) COMP VALUE +0.
013600     05  GROUP-TABLE OCCURS 500 TIMES INDEXED BY GRP-IX.
013700         10  GRP-TENANT-ID           PIC X(36).
013800         10  GRP-SUBSCRIPTION-ID     PIC X(64).
013900         10  GRP-UNIT-TYPE           PIC X(32).
014000         10  GRP-AGGREGATED-ID       PIC X(36).
014100     05  FILLER                  PIC X(8).
014200
014300* ARRAY OF ROWS PASSED DOWN TO MTRUSSUM FOR ONE GROUP AT A TIME.
014400 01  UR-TABLE-AREA.
014500     05  UR-ROW OCCURS 0 TO 2000 TIMES
014600                 DEPENDING ON WS-ARRAY-SIZE
014700                 INDEXED BY UR-IX.
014800         10  UR-AMOUNT           PIC S9(13)V9(4).
014900         10  UR-RECORD-DATE      PIC X(23).
015000     05  FILLER                  PIC X(8).
015100
015200* LINKAGE-SHAPED RESULT AREA RETURNED BY MTRUSSUM -- MUST MATCH
015300* MTRUSSUM'S AGGREGATED-USAGE-OUT LAYOUT EXACTLY, BYTE FOR BYTE.
015400 01  WS-GROUP-TOTALS-LK.
015500     05  LK-SUM-AMOUNT           PIC S9(13)V9(4).
015600     05  LK-MAX-RECORD-DATE      PIC X(23).
015700 01  LK-MAX-RECORD-DATE-PARTS REDEFINES WS-GROUP-TOTALS-LK.
015800     05  FILLER                  PIC X(9).
015900     05  LK-MAX-RD-YEAR          PIC X(4).
016000     05  FILLER                  PIC X(14).
016100
016200     COPY RAWUSREC.
016300
016400     COPY CUSUBREC.
016500
016600 PROCEDURE DIVISION.
016700
016800* MAIN LINE -- BUILD THE UNBILLED-GROUP TABLE ONCE ON PASS 1,
016900* THEN PUSH EACH GROUP ONE AT A TIME.  EACH PUSH DOES ITS OWN
017000* PASS OVER RAWUSAGE (SEE 3100-COLLECT-GROUP-ROWS) SINCE THE
017100* FILE HAS NO INDEX TO SEEK BY AGGREGATED-ID DIRECTLY.
017200 0000-MAIN-LINE.
017300     DISPLAY '0000-MAIN-LINE'.
017400     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.
017500     PERFORM 2000-BUILD-GROUP-TABLE THRU 2000-EXIT.
017600     PERFORM 3000-PUSH-EACH-GROUP THRU 3000-EXIT
017700             VARYING GRP-IX FROM 1 BY 1
017800             UNTIL GRP-IX > WS-NUM-GROUPS.
017900     PERFORM 8500-REPORT-TOTALS THRU 8500-EXIT.
018000     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
018100     GOBACK.
018200
018300* PASS 1 -- WALK RAWUSAGE ONCE AND BUILD THE LIST OF DISTINCT
018400* GROUPS STILL WAITING ON A CHARGE.  NOTHING IS SUMMED HERE --
018500* THAT WORK IS DEFERRED TO MTRUSSUM, ONE GROUP AT A TIME, SO
018600* THIS PASS STAYS CHEAP EVEN ON A LARGE RAWUSAGE FILE.
018700 2000-BUILD-GROUP-TABLE.
018800     DISPLAY '2000-BUILD-GROUP-TABLE'.
018900     MOVE "2000-BUILD-GROUP-TABLE" TO PARA-NAME.
019000     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
019100     PERFORM 2010-FOLD-ONE-ROW THRU 2010-EXIT
019200             UNTIL NO-MORE-RAWUSG.
019300 2000-EXIT.
019400     EXIT.
019500
019600* A ROW ONLY MATTERS TO THIS PROGRAM IF IT HAS BEEN AGGREGATED
019700* (MTRAGGR HAS ALREADY RUN AGAINST IT) BUT HAS NOT YET BEEN
019800* CHARGED -- CHARGED ROWS BELONG TO A PRIOR RUN'S PUSH AND ARE
019900* SKIPPED SO THE SAME GROUP IS NEVER BILLED TWICE.
020000 2010-FOLD-ONE-ROW.
020100     IF RU-AGGID-PRESENT AND RU-CHARGES-NOT-PRESENT
020200         PERFORM 2100-FIND-OR-ADD-GROUP THRU 2100-EXIT
020300     END-IF
020400     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
020500 2010-EXIT.
020600     EXIT.
020700
020800* LINEAR SEARCH FOR AN EXISTING SLOT WITH THIS AGGREGATED-ID;
020900* IF NONE MATCHES AND THE TABLE HAS ROOM, OPEN A NEW SLOT.  A
021000* FULL TABLE (500 GROUPS) SILENTLY STOPS ADDING NEW GROUPS --
021100* THE OVERFLOW GROUPS ARE PICKED UP BY TOMORROW NIGHT'S RUN.
021200 2100-FIND-OR-ADD-GROUP.
021300     SET WS-ROW-FOUND-SW TO "N".
021400     PERFORM 2110-SEARCH-ONE-SLOT
021500             VARYING WS-TABLE-IX FROM 1 BY 1
021600             UNTIL WS-TABLE-IX > WS-NUM-GROUPS
021700                OR WS-ROW-BELONGS-GROUP.
021800     IF NOT WS-ROW-BELONGS-GROUP
021900        AND WS-NUM-GROUPS < 500
022000         ADD 1 TO WS-NUM-GROUPS
022100         MOVE RU-TENANT-ID       TO GRP-TENANT-ID(WS-NUM-GROUPS)
022200         MOVE RU-SUBSCRIPTION-ID TO
022300                               GRP-SUBSCRIPTION-ID(WS-NUM-GROUPS)
022400         MOVE RU-UNIT-TYPE       TO GRP-UNIT-TYPE(WS-NUM-GROUPS)
022500         MOVE RU-AGGREGATED-ID   TO
022600                                 GRP-AGGREGATED-ID(WS-NUM-GROUPS)
022700     END-IF.
022800 2100-EXIT.
022900     EXIT.
023000
023100* A GROUP TABLE MATCH IS DECIDED PURELY ON AGGREGATED-ID -- THAT
023200* ONE KEY ALREADY UNIQUELY IDENTIFIES A TENANT/SUB/UNIT-TYPE
023300* COMBINATION AND A TODAY-VS-PRIOR SPLIT, SINCE MTRAGGR MINTED
023400* IT THAT WAY.
023500 2110-SEARCH-ONE-SLOT.
023600     IF GRP-AGGREGATED-ID(WS-TABLE-IX) = RU-AGGREGATED-ID
023700         SET WS-ROW-BELONGS-GROUP TO TRUE
023800     END-IF.
023900
024000* PASS 2, ONE GROUP AT A TIME -- COLLECT THE GROUP'S ROWS,
024100* HAND THEM TO MTRUSSUM FOR THE SUM/MAX-DATE ANSWER, THEN
024200* WRITE THE PUSH RECORD.  A GROUP THAT COLLECTS ZERO ROWS
024300* (SHOULD NOT HAPPEN, BUT SEQUENTIAL RESCANS ARE CHEAP INSURANCE
024400* AGAINST A RACE WITH A CONCURRENT INGEST RUN) IS COUNTED AS
024500* ERRORED RATHER THAN PUSHED WITH A BOGUS EMPTY TOTAL.
024600 3000-PUSH-EACH-GROUP.
024700     MOVE "3000-PUSH-EACH-GROUP" TO PARA-NAME.
024800     PERFORM 3100-COLLECT-GROUP-ROWS THRU 3100-EXIT.
024900     IF WS-ARRAY-SIZE > 0
025000         CALL 'MTRUSSUM' USING WS-ARRAY-SIZE, UR-TABLE-AREA,
025100                                WS-GROUP-TOTALS-LK
025200         PERFORM 3200-WRITE-BILLED-USAGE THRU 3200-EXIT
025300         ADD 1 TO NUM-GROUPS-PUSHED
025400     ELSE
025500         ADD 1 TO NUM-GROUPS-ERRORED
025600     END-IF.
025700 3000-EXIT.
025800     EXIT.
025900
026000* REREAD THE RAWUSAGE FILE FROM THE TOP AND PULL EVERY ROW THAT
026100* BELONGS TO THIS ONE GROUP INTO THE LINKAGE ARRAY.  A FULL
026200* RESCAN PER GROUP IS THE PRICE OF SEQUENTIAL-ONLY FILES.
026300 3100-COLLECT-GROUP-ROWS.
026400     MOVE ZERO TO WS-ARRAY-SIZE.
026500     CLOSE RAW-USAGE-FILE.
026600     OPEN INPUT RAW-USAGE-FILE.
026700     SET MORE-RAWUSG TO TRUE.
026800     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
026900     PERFORM 3110-KEEP-ONE-ROW THRU 3110-EXIT
027000             UNTIL NO-MORE-RAWUSG.
027100 3100-EXIT.
027200     EXIT.
027300
027400* KEEP A ROW ONLY IF IT MATCHES THIS GROUP'S AGGREGATED-ID AND
027500* IS STILL UNCHARGED -- A 2000-ROW CAP PROTECTS UR-TABLE-AREA
027600* FROM OVERFLOW ON A RUNAWAY GROUP; ROWS BEYOND THE CAP ARE LEFT
027700* UNCHARGED AND PICKED UP BY A LATER RUN.
027800 3110-KEEP-ONE-ROW.
027900     IF RU-AGGREGATED-ID = GRP-AGGREGATED-ID(GRP-IX)
028000        AND RU-CHARGES-NOT-PRESENT
028100        AND WS-ARRAY-SIZE < 2000
028200         ADD 1 TO WS-ARRAY-SIZE
028300         MOVE RU-AMOUNT      TO UR-AMOUNT(WS-ARRAY-SIZE)
028400         MOVE RU-RECORD-DATE TO UR-RECORD-DATE(WS-ARRAY-SIZE)
028500     END-IF
028600     PERFORM 1100-READ-RAW-USAGE THRU 1100-EXIT.
028700 3110-EXIT.
028800     EXIT.
028900
029000* BUILD THE PUSH RECORD IN THE BORROWED CUSUBREC LAYOUT (SEE
029100* THE PROGRAM BANNER ABOVE FOR WHY) AND WRITE IT.  BEFORE THE
029200* WRITE, COMPARE THIS GROUP'S ROLLED-UP AMOUNT AGAINST THE
029300* RUN-WIDE WATERMARK SO WS-LARGEST-PUSH-AMOUNT ALWAYS REFLECTS
029400* THE BIGGEST PUSH SEEN SO FAR, GROUP BY GROUP.
029500 3200-WRITE-BILLED-USAGE.
029600     INITIALIZE CONSUMER-USAGE-SUBMISSION-REC.
029700     MOVE GRP-SUBSCRIPTION-ID(GRP-IX) TO CS-SUBSCRIPTION-ID.
029800     MOVE GRP-AGGREGATED-ID(GRP-IX)   TO CS-TRACKING-ID.
029900     MOVE GRP-TENANT-ID(GRP-IX)       TO CS-TENANT-ID.
030000     MOVE GRP-UNIT-TYPE(GRP-IX)       TO CS-UNIT-TYPE.
030100     MOVE LK-MAX-RECORD-DATE          TO CS-RAW-TIMESTAMP-IN.
030200     MOVE LK-SUM-AMOUNT               TO CS-AMOUNT.
030300     IF LK-SUM-AMOUNT > WS-LARGEST-PUSH-AMOUNT
030400         MOVE LK-SUM-AMOUNT TO WS-LARGEST-PUSH-AMOUNT
030500     END-IF.
030600     MOVE CONSUMER-USAGE-SUBMISSION-REC TO BILLED-USAGE-OUT-REC.
030700     WRITE BILLED-USAGE-OUT-REC.
030800 3200-EXIT.
030900     EXIT.
031000
031100* READ-AHEAD, SHARED BY BOTH PASSES.  ANY STATUS OTHER THAN OK
031200* OR EOF IS TREATED AS FATAL TO THE CURRENT SCAN AND FORCES EOF
031300* SO THE CALLER'S LOOP TERMINATES CLEANLY.
031400 1100-READ-RAW-USAGE.
031500     READ RAW-USAGE-FILE INTO RAW-USAGE-RECORD.
031600     EVALUATE TRUE
031700         WHEN RAWUSG-OK
031800             CONTINUE
031900         WHEN RAWUSG-EOF
032000             SET NO-MORE-RAWUSG TO TRUE
032100         WHEN OTHER
032200             MOVE "Y" TO ERROR-FOUND-SW
032300             SET NO-MORE-RAWUSG TO TRUE
032400     END-EVALUATE.
032500 1100-EXIT.
032600     EXIT.
032700
032800 7000-OPEN-FILES.
032900     DISPLAY '7000-OPEN-FILES'.
033000     OPEN INPUT RAW-USAGE-FILE.
033100     OPEN OUTPUT BILLED-USAGE-FILE.
033200 7000-EXIT.
033300     EXIT.
033400
033500 7900-CLOSE-FILES.
033600     CLOSE RAW-USAGE-FILE, BILLED-USAGE-FILE.
033700 7900-EXIT.
033800     EXIT.
033900
034000* END-OF-RUN TOTALS -- GROUPS SUCCESSFULLY PUSHED, GROUPS THAT
034100* ERRORED (ZERO ROWS COLLECTED), AND (NEW THIS PASS) THE LARGEST
034200* SINGLE PUSH OF THE NIGHT, SO A ONE-SUBSCRIPTION SPIKE CAN BE
034300* SPOTTED WITHOUT SCANNING BILLEDUSG BY HAND.
034400 8500-REPORT-TOTALS.
034500     DISPLAY 'MTRBILL GROUPS PUSHED  = ' NUM-GROUPS-PUSHED.
034600     DISPLAY 'MTRBILL GROUPS ERRORED = ' NUM-GROUPS-ERRORED.
034700     DISPLAY 'MTRBILL LARGEST PUSH   = ' WS-LARGEST-PUSH-AMOUNT.
034800 8500-EXIT.
034900     EXIT.
