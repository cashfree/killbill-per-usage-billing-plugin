000100****************************************************************
000200* PROGRAM:  MTRBFILL
000300*
000400* AUTHOR :  Jon Sayles
000500*
000600* TIERED CHARGE BACK-FILL.  THE CORE BILLING ENGINE HANDS BACK
000700* ONE INVOICE ITEM PER AGGREGATION ID, CARRYING THE ORDERED LIST
000800* OF PRICING TIERS THAT WERE ACTUALLY CHARGED AGAINST IT (THE
000900* TIER-DETAILS FILE).  THIS PROGRAM WALKS EACH AGGREGATION ID'S
001000* RAW USAGE ROWS IN THEIR ORIGINAL ORDER, IN LOCK-STEP WITH THE
001100* ORDERED TIER LIST, CONSUMING EACH ROW'S AMOUNT AGAINST THE
001200* CURRENT TIER'S QUANTITY AND PRORATING THE CHARGE, SPLITTING A
001300* ROW ACROSS TWO TIERS WHEN THE ROW OUTLASTS THE TIER.  THE
001400* RESULT IS PRINTED ON CHGRPT AND PERSISTED BACK ONTO RAWUSAGE.
001500*
001600* CHANGE LOG
001700*  DATE     BY   TICKET     DESCRIPTION
001800*  -------- ---- ---------- --------------------------------
001900*  92/01/06 JS   MTR-0028   ORIGINAL PROGRAM.
002000*  92/05/19 DS   MTR-0033   TIER ORDER NOW DRIVEN BY
002100*                           TD-SEQUENCE-NO, NOT ALPHA ORDER.
002200*  93/11/02 DS   MTR-0048   A RAW USAGE ROW CAN NOW SPLIT ACROSS
002300*                           TWO TIERS IN ONE BACK-FILL PASS --
002400*                           TRACK REMAINING AMOUNT SEPARATELY
002500*                           FROM THE ROW'S ORIGINAL AMOUNT.
002600*  96/06/04 RB   MTR-0074   BLANK/EMPTY TIER-DETAIL LISTS ARE
002700*                           SKIPPED ENTIRELY -- NON-USAGE
002800*                           INVOICE LINES WERE GETTING BOGUS
002900*                           SUBTOTAL LINES ON THE REPORT.
003000*  99/02/11 DS   MTR-0097   Y2K -- NO DATE ARITHMETIC IN THIS
003100*                           PROGRAM, NO CHANGE REQUIRED.
003200*  00/08/10 RB   MTR-0113   CHGRPT DETAIL LINE HAD NO QUANTITY
003300*                           COLUMN -- AUDITORS COULD SEE CHARGES
003400*                           BUT NOT HOW MUCH USAGE THEY WERE
003500*                           PRICED AGAINST.  ROW-TABLE NOW CARRIES
003600*                           RT-NEW-AMOUNT, ACCUMULATED THE SAME
003700*                           WAY AS RT-NEW-CHARGES, AND PRINTED IN
003800*                           PD-AMOUNT ON EVERY DETAIL LINE.
003900*  02/09/10 RB   MTR-0144   STANDARDS AUDIT PASS -- WS-ROW-IX WAS
004000*                           BURIED INSIDE WORK-VARIABLES LIKE
004100*                           EVERY OTHER SCRATCH FIELD, BUT THE
004200*                           RUNNING TABLE POINTER THAT CARRIES
004300*                           FORWARD ACROSS TIERS HAS NO GROUP OF
004400*                           ITS OWN -- MOVED TO A STANDALONE 77
004500*                           PER SHOP STANDARD.  ALSO ADDED
004600*                           WS-SPLIT-ROW-COUNT, A NEW 77-LEVEL
004700*                           COUNTER OF HOW MANY ROWS ACTUALLY
004800*                           SPLIT ACROSS TWO TIERS THIS RUN --
004900*                           AUDITORS WANTED A SENSE OF HOW OFTEN
005000*                           MTR-0048'S SPLIT PATH FIRES.
005100****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    MTRBFILL.
005400 AUTHOR.        JON SAYLES.
005500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005600 DATE-WRITTEN.  01/06/92.
005700 DATE-COMPILED. 05/19/92.
005800 SECURITY.      NON-CONFIDENTIAL.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TIER-DETAILS-FILE
006900         ASSIGN TO UT-S-TIERDET
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS TIERDET-STATUS.
007200
007300     SELECT RAW-USAGE-FILE-IN
007400         ASSIGN TO UT-S-RAWUSG
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS RAWUSG-IN-STATUS.
007700
007800     SELECT RAW-USAGE-FILE-OUT
007900         ASSIGN TO UT-S-RAWUSGO
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS RAWUSG-OUT-STATUS.
008200
008300     SELECT CHARGE-REPORT-FILE
008400         ASSIGN TO UT-S-CHGRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS CHGRPT-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  TIER-DETAILS-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  TIER-DETAILS-IN-REC             PIC X(140).
009400 01  TIER-DETAILS-ALT-REC REDEFINES TIER-DETAILS-IN-REC
009500                                     PIC X(140).
009600
009700 FD  RAW-USAGE-FILE-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  RAW-USAGE-IN-REC                PIC X(344).
010100
010200 FD  RAW-USAGE-FILE-OUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 01  RAW-USAGE-OUT-REC               PIC X(344).
010600
010700 FD  CHARGE-REPORT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  CHARGE-REPORT-LINE               PIC X(232).
011100
011200 WORKING-STORAGE SECTION.
011300
011400 01  FILE-STATUS-CODES.
011500     05  TIERDET-STATUS              PIC X(2).
011600         88  TIERDET-OK                   VALUE "00".
011700         88  TIERDET-EOF                  VALUE "10".
011800     05  RAWUSG-IN-STATUS            PIC X(2).
011900         88  RAWUSG-IN-OK                 VALUE "00".
012000         88  RAWUSG-IN-EOF                VALUE "10".
012100     05  RAWUSG-OUT-STATUS           PIC X(2).
012200         88  RAWUSG-OUT-OK                VALUE "00".
012300     05  CHGRPT-STATUS               PIC X(2).
012400         88  CHGRPT-OK                    VALUE "00".
012500     05  FILLER                      PIC X(4).
012600
012700 01  WS-FIELDS.
012800     05  PARA-NAME                   PIC X(40) VALUE SPACES.
012900     05  MORE-TIERDET-SW             PIC X(1)  VALUE "Y".
013000         88  MORE-TIERDET                  VALUE "Y".
013100         88  NO-MORE-TIERDET               VALUE "N".
013200     05  MORE-RAWUSG-SW              PIC X(1)  VALUE "Y".
013300         88  MORE-RAWUSG                   VALUE "Y".
013400         88  NO-MORE-RAWUSG                VALUE "N".
013500     05  FILLER                      PIC X(4).
013600
013700* STANDALONE SCRATCH ITEMS PER SHOP STANDARD.  WS-ROW-IX IS THE
013800* RUNNING TABLE POINTER THAT CARRIES ACROSS THE WHOLE TIER LOOP
013900* IN 3000-APPLY-TIERS BELOW -- IT IS NOT RESET PER TIER, SO IT
014000* IS NOT REALLY PART OF THE WORK-VARIABLES GROUP OF PER-STEP
014100* SCRATCH FIELDS.  WS-SPLIT-ROW-COUNT IS NEW -- IT COUNTS HOW
014200* MANY ROWS ACTUALLY SPLIT ACROSS TWO TIERS IN 3110-CONSUME-ROWS
014300* THIS RUN (THE ELSE BRANCH BELOW, WHERE A ROW OUTLASTS THE TIER
014400* AND ITS REMAINDER CARRIES FORWARD TO THE NEXT ONE).
014500 77  WS-ROW-IX                   PIC S9(4) COMP VALUE +0.
014600 77  WS-SPLIT-ROW-COUNT          PIC S9(7) COMP-3 VALUE +0.
014700
014800 01  WORK-VARIABLES.
014900     05  WS-CURRENT-AGGID            PIC X(36) VALUE SPACES.
015000     05  WS-CURRENT-TIER-UNIT        PIC X(32) VALUE SPACES.
015100     05  WS-NUM-TIERS                PIC S9(4) COMP VALUE +0.
015200     05  WS-NUM-ROWS                 PIC S9(4) COMP VALUE +0.
015300     05  WS-NUM-DELTAS               PIC S9(4) COMP VALUE +0.
015400     05  WS-TIER-IX                  PIC S9(4) COMP VALUE +0.
015500     05  WS-QUANTITY-LEFT            PIC S9(13)V9(4) COMP-3
015600                                                       VALUE +0.
015700     05  WS-SPLIT-AMOUNT             PIC S9(13)V9(4) COMP-3
015800                                                       VALUE +0.
015900     05  WS-CHARGE-INCREMENT         PIC S9(11)V9(4) COMP-3
016000                                                       VALUE +0.
016100     05  WS-CHARGE-INCREMENT-X REDEFINES WS-CHARGE-INCREMENT
016200                                     PIC X(8).
016300     05  FILLER                      PIC X(4).
016400
016500 01  REPORT-TOTALS.
016600     05  WS-SUBTOTAL-CHARGES         PIC S9(11)V9(4) COMP-3
016700                                                       VALUE +0.
016800     05  WS-GRAND-TOTAL-CHARGES      PIC S9(13)V9(4) COMP-3
016900                                                       VALUE +0.
017000     05  NUM-ROWS-REWRITTEN          PIC S9(9) COMP-3 VALUE +0.
017100     05  FILLER                      PIC X(4).
017200
017300* ONE BUFFERED TIER-DETAIL LIST FOR THE AGGREGATION ID CURRENTLY
017400* BEING BACK-FILLED -- ALREADY ASCENDING BY TD-SEQUENCE-NO ON
017500* THE INPUT FEED, LOW TIER FIRST.
017600 01  TIER-TABLE-AREA.
017700     05  TIER-TABLE OCCURS 50 TIMES.
017800         10  TT-TIER                 PIC X(16).
017900         10  TT-QUANTITY             PIC S9(13)V9(4) COMP-3.
018000         10  TT-PRICE                PIC S9(9)V9(4)  COMP-3.
018100         10  TT-BLOCK-SIZE           PIC S9(9)V9(4)  COMP-3.
018200     05  FILLER                      PIC X(8).
018300
018400* ONE ENTRY PER RAW USAGE ROW BELONGING TO THE CURRENT
018500* AGGREGATION ID/TIER-UNIT, IN THE ORDER THEY ARRIVED ON THE
018600* RAWUSAGE FILE.  RT-REMAIN-AMOUNT IS DESTRUCTIVELY REDUCED AS
018700* TIERS CONSUME THE ROW; RT-NEW-CHARGES AND RT-NEW-AMOUNT BOTH
018800* ACCUMULATE ACROSS HOWEVER MANY TIERS TOUCH THE ROW -- RT-NEW-
018900* AMOUNT IS THE QUANTITY COLUMN ON THE CHARGE REPORT'S DETAIL
019000* LINE.
019100 01  ROW-TABLE-AREA.
019200     05  ROW-TABLE OCCURS 2000 TIMES.
019300         10  RT-RU-ID                PIC 9(10).
019400         10  RT-TENANT-ID            PIC X(36).
019500         10  RT-SUBSCRIPTION-ID      PIC X(64).
019600         10  RT-REMAIN-AMOUNT        PIC S9(13)V9(4) COMP-3.
019700         10  RT-NEW-AMOUNT           PIC S9(13)V9(4) COMP-3.
019800         10  RT-NEW-CHARGES          PIC S9(11)V9(4) COMP-3.
019900         10  RT-NEW-TIER             PIC X(16).
020000     05  FILLER                      PIC X(8).
020100
020200* FINAL RESULT TABLE -- EVERY RAW USAGE ROW TOUCHED DURING THIS
020300* RUN, CARRIED FORWARD UNTIL THE SINGLE REWRITE PASS AT THE END
020400* (RAWUSAGE IS SEQUENTIAL, SO CHARGES CANNOT BE POSTED IN PLACE
020500* WHILE WE ARE STILL READING THE FILE FOR OTHER GROUPS).
020600 01  DELTA-TABLE-AREA.
020700     05  DELTA-TABLE OCCURS 5000 TIMES INDEXED BY DIX.
020800         10  DT-RU-ID                PIC 9(10).
020900         10  DT-NEW-CHARGES          PIC S9(11)V9(4) COMP-3.
021000         10  DT-NEW-TIER             PIC X(16).
021100     05  FILLER                      PIC X(8).
021200
021300* CHARGE-REPORT PRINT LINE, SIZED TO CARRY THE FULL-WIDTH
021400* SUBSCRIPTION-ID AND UNIT-TYPE COLUMNS WITHOUT TRUNCATION ON A
021500* WIDE-CARRIAGE CONTROL-BREAK REPORT (CONTROL C01 ON THE FORM
021600* FEED CHANNEL).
021700 01  PRINT-DETAIL-LINE.
021800     05  FILLER                      PIC X(1)  VALUE SPACES.
021900     05  PD-TENANT-ID                PIC X(36).
022000     05  FILLER                      PIC X(1)  VALUE SPACES.
022100     05  PD-AGGREGATED-ID            PIC X(36).
022200     05  FILLER                      PIC X(1)  VALUE SPACES.
022300     05  PD-SUBSCRIPTION-ID          PIC X(64).
022400     05  FILLER                      PIC X(1)  VALUE SPACES.
022500     05  PD-UNIT-TYPE                PIC X(32).
022600     05  FILLER                      PIC X(1)  VALUE SPACES.
022700     05  PD-TIER                     PIC X(16).
022800     05  FILLER                      PIC X(1)  VALUE SPACES.
022900     05  PD-AMOUNT              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.9999.
023000     05  FILLER                      PIC X(1)  VALUE SPACES.
023100     05  PD-CHARGES              PIC ZZ,ZZZ,ZZZ,ZZ9.9999.
023200
023300 01  PRINT-SUBTOTAL-LINE.
023400     05  FILLER                      PIC X(80) VALUE
023500         "    ***  SUBTOTAL CHARGES FOR AGGREGATION ID ABOVE ".
023600     05  PS-SUBTOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.9999.
023700
023800 01  PRINT-GRAND-TOTAL-LINE.
023900     05  FILLER                      PIC X(80) VALUE
024000         "*** GRAND TOTAL CHARGES, ALL AGGREGATION IDS THIS RUN ".
024100     05  PG-GRAND-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.9999.
024200
024300     COPY RAWUSREC.
024400
024500     COPY TIRDTREC.
024600
024700****************************************************************
024800* MAIN LINE.  DRIVE THE TIER-DETAILS FILE CONTROL BREAK, PRICE
024900* EACH GROUP'S RAW USAGE AGAINST ITS TIER LIST, THEN REWRITE
025000* RAWUSAGE ONCE AT THE END WITH THE ACCUMULATED CHARGES.
025100****************************************************************
025200 PROCEDURE DIVISION.
025300
025400 0000-MAIN-LINE.
025500     DISPLAY '0000-MAIN-LINE'.
025600     PERFORM 7000-OPEN-INPUT-FILES THRU 7000-EXIT.
025700     PERFORM 1100-READ-TIER-DETAIL THRU 1100-EXIT.
025800     PERFORM 2000-PROCESS-ONE-GROUP THRU 2000-EXIT
025900             UNTIL NO-MORE-TIERDET.
026000     PERFORM 4000-REWRITE-RAW-USAGE THRU 4000-EXIT.
026100     PERFORM 8500-WRITE-GRAND-TOTAL THRU 8500-EXIT.
026200     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
026300     GOBACK.
026400
026500* CONTROL BREAK ON TD-AGGREGATED-ID.  COLLECT THE WHOLE TIER
026600* LIST FOR ONE AGGREGATION ID, SKIP IT IF THE LIST TURNS OUT
026700* BLANK/EMPTY, OTHERWISE PRICE IT AND ROLL THE RESULT INTO THE
026800* DELTA TABLE AND THE REPORT.
026900 2000-PROCESS-ONE-GROUP.
027000     MOVE TD-AGGREGATED-ID TO WS-CURRENT-AGGID.
027100     MOVE TD-TIER-UNIT     TO WS-CURRENT-TIER-UNIT.
027200     MOVE ZERO TO WS-NUM-TIERS.
027300     PERFORM 2010-COLLECT-ONE-TIER THRU 2010-EXIT
027400             UNTIL NO-MORE-TIERDET
027500                OR TD-AGGREGATED-ID NOT = WS-CURRENT-AGGID.
027600     IF WS-NUM-TIERS > 0
027700         PERFORM 2100-BUILD-ROW-TABLE THRU 2100-EXIT
027800         IF WS-NUM-ROWS > 0
027900             PERFORM 3000-APPLY-TIERS THRU 3000-EXIT
028000             PERFORM 3900-SAVE-GROUP THRU 3900-EXIT
028100         END-IF
028200     END-IF.
028300 2000-EXIT.
028400     EXIT.
028500
028600* BUFFER ONE TIER ROW INTO TIER-TABLE, PROVIDED THE LINE ISN'T
028700* BLANK (MTR-0074) AND THE TABLE STILL HAS ROOM.
028800 2010-COLLECT-ONE-TIER.
028900     IF TD-DETAIL-IS-PRESENT AND WS-NUM-TIERS < 50
029000         ADD 1 TO WS-NUM-TIERS
029100         MOVE TD-TIER          TO TT-TIER(WS-NUM-TIERS)
029200         MOVE TD-QUANTITY      TO TT-QUANTITY(WS-NUM-TIERS)
029300         MOVE TD-TIER-PRICE    TO TT-PRICE(WS-NUM-TIERS)
029400         MOVE TD-TIER-BLOCK-SIZE
029500                               TO TT-BLOCK-SIZE(WS-NUM-TIERS)
029600     END-IF
029700     PERFORM 1100-READ-TIER-DETAIL THRU 1100-EXIT.
029800 2010-EXIT.
029900     EXIT.
030000
030100* REREAD RAWUSAGE FROM THE TOP FOR EVERY ROW BELONGING TO THIS
030200* AGGREGATION ID AND UNIT TYPE, PRESERVING THE FILE'S NATURAL
030300* ORDER -- THAT ORDER IS THE CONSUMPTION SEQUENCE THE TIERS
030400* WERE PRICED AGAINST.
030500 2100-BUILD-ROW-TABLE.
030600     MOVE ZERO TO WS-NUM-ROWS.
030700     CLOSE RAW-USAGE-FILE-IN.
030800     OPEN INPUT RAW-USAGE-FILE-IN.
030900     SET MORE-RAWUSG TO TRUE.
031000     PERFORM 1200-READ-RAW-USAGE-IN THRU 1200-EXIT.
031100     PERFORM 2110-KEEP-ONE-ROW THRU 2110-EXIT
031200             UNTIL NO-MORE-RAWUSG.
031300 2100-EXIT.
031400     EXIT.
031500
031600 2110-KEEP-ONE-ROW.
031700     IF RU-AGGREGATED-ID = WS-CURRENT-AGGID
031800        AND RU-UNIT-TYPE = WS-CURRENT-TIER-UNIT
031900        AND WS-NUM-ROWS < 2000
032000         ADD 1 TO WS-NUM-ROWS
032100         MOVE RU-ID              TO RT-RU-ID(WS-NUM-ROWS)
032200         MOVE RU-TENANT-ID       TO RT-TENANT-ID(WS-NUM-ROWS)
032300         MOVE RU-SUBSCRIPTION-ID TO
032400                                RT-SUBSCRIPTION-ID(WS-NUM-ROWS)
032500         MOVE RU-AMOUNT          TO RT-REMAIN-AMOUNT(WS-NUM-ROWS)
032600         MOVE ZERO               TO RT-NEW-AMOUNT(WS-NUM-ROWS)
032700         MOVE ZERO               TO RT-NEW-CHARGES(WS-NUM-ROWS)
032800         IF RU-CHARGES-PRESENT
032900             MOVE RU-CHARGES     TO RT-NEW-CHARGES(WS-NUM-ROWS)
033000         END-IF
033100         MOVE SPACES             TO RT-NEW-TIER(WS-NUM-ROWS)
033200     END-IF
033300     PERFORM 1200-READ-RAW-USAGE-IN THRU 1200-EXIT.
033400 2110-EXIT.
033500     EXIT.
033600
033700* THE CORE PRORATION WALK.  WS-ROW-IX IS THE RUNNING POINTER --
033800* IT IS SET ONCE BEFORE THE TIER LOOP AND CARRIES FORWARD, NOT
033900* RESET PER TIER, SO A SPLIT ROW'S REMAINDER FEEDS THE NEXT TIER.
034000 3000-APPLY-TIERS.
034100     MOVE 1 TO WS-ROW-IX.
034200     PERFORM 3100-APPLY-ONE-TIER THRU 3100-EXIT
034300             VARYING WS-TIER-IX FROM 1 BY 1
034400             UNTIL WS-TIER-IX > WS-NUM-TIERS
034500                OR WS-ROW-IX > WS-NUM-ROWS.
034600 3000-EXIT.
034700     EXIT.
034800
034900 3100-APPLY-ONE-TIER.
035000     MOVE TT-QUANTITY(WS-TIER-IX) TO WS-QUANTITY-LEFT.
035100     PERFORM 3110-CONSUME-ROWS THRU 3110-EXIT
035200             UNTIL WS-QUANTITY-LEFT NOT > 0
035300                OR WS-ROW-IX > WS-NUM-ROWS.
035400 3100-EXIT.
035500     EXIT.
035600
035700* IF THE ROW'S REMAINING AMOUNT IS SMALLER THAN WHAT IS STILL
035800* LEFT ON THIS TIER, THE ROW IS FULLY CONSUMED AND WE MOVE ON TO
035900* THE NEXT ROW.  OTHERWISE THE TIER RUNS OUT MID-ROW -- THE ROW
036000* SPLITS ACROSS THIS TIER AND THE NEXT ONE, AND WS-SPLIT-ROW-
036100* COUNT RECORDS THAT IT HAPPENED.
036200 3110-CONSUME-ROWS.
036300     IF RT-REMAIN-AMOUNT(WS-ROW-IX) NOT > WS-QUANTITY-LEFT
036400         MOVE RT-REMAIN-AMOUNT(WS-ROW-IX) TO WS-SPLIT-AMOUNT
036500         COMPUTE WS-CHARGE-INCREMENT =
036600             WS-SPLIT-AMOUNT * TT-PRICE(WS-TIER-IX)
036700                              / TT-BLOCK-SIZE(WS-TIER-IX)
036800         ADD WS-CHARGE-INCREMENT TO RT-NEW-CHARGES(WS-ROW-IX)
036900         ADD WS-SPLIT-AMOUNT TO RT-NEW-AMOUNT(WS-ROW-IX)
037000         MOVE TT-TIER(WS-TIER-IX) TO RT-NEW-TIER(WS-ROW-IX)
037100         SUBTRACT WS-SPLIT-AMOUNT FROM WS-QUANTITY-LEFT
037200         ADD 1 TO WS-ROW-IX
037300     ELSE
037400         MOVE WS-QUANTITY-LEFT TO WS-SPLIT-AMOUNT
037500         COMPUTE WS-CHARGE-INCREMENT =
037600             WS-SPLIT-AMOUNT * TT-PRICE(WS-TIER-IX)
037700                              / TT-BLOCK-SIZE(WS-TIER-IX)
037800         ADD WS-CHARGE-INCREMENT TO RT-NEW-CHARGES(WS-ROW-IX)
037900         ADD WS-SPLIT-AMOUNT TO RT-NEW-AMOUNT(WS-ROW-IX)
038000         MOVE TT-TIER(WS-TIER-IX) TO RT-NEW-TIER(WS-ROW-IX)
038100         SUBTRACT WS-SPLIT-AMOUNT
038200             FROM RT-REMAIN-AMOUNT(WS-ROW-IX)
038300         MOVE ZERO TO WS-QUANTITY-LEFT
038400         ADD 1 TO WS-SPLIT-ROW-COUNT
038500     END-IF.
038600 3110-EXIT.
038700     EXIT.
038800
038900* COPY THE GROUP'S PRICED ROWS INTO THE PERSIST-BACK DELTA TABLE
039000* AND EMIT ONE DETAIL LINE PER PRICED ROW, PLUS THE AGGREGATION
039100* ID'S SUBTOTAL LINE.
039200 3900-SAVE-GROUP.
039300     MOVE ZERO TO WS-SUBTOTAL-CHARGES.
039400     PERFORM 3910-SAVE-ONE-ROW THRU 3910-EXIT
039500             VARYING WS-ROW-IX FROM 1 BY 1
039600             UNTIL WS-ROW-IX > WS-NUM-ROWS.
039700     PERFORM 3990-WRITE-SUBTOTAL-LINE THRU 3990-EXIT.
039800 3900-EXIT.
039900     EXIT.
040000
040100 3910-SAVE-ONE-ROW.
040200     PERFORM 3920-WRITE-DETAIL-LINE THRU 3920-EXIT.
040300     ADD RT-NEW-CHARGES(WS-ROW-IX) TO WS-SUBTOTAL-CHARGES.
040400     IF WS-NUM-DELTAS < 5000
040500         ADD 1 TO WS-NUM-DELTAS
040600         MOVE RT-RU-ID(WS-ROW-IX)     TO
040700                                   DT-RU-ID(WS-NUM-DELTAS)
040800         MOVE RT-NEW-CHARGES(WS-ROW-IX) TO
040900                                   DT-NEW-CHARGES(WS-NUM-DELTAS)
041000         MOVE RT-NEW-TIER(WS-ROW-IX)  TO
041100                                   DT-NEW-TIER(WS-NUM-DELTAS)
041200     END-IF.
041300 3910-EXIT.
041400     EXIT.
041500
041600 3920-WRITE-DETAIL-LINE.
041700     MOVE SPACES TO PRINT-DETAIL-LINE.
041800     MOVE RT-TENANT-ID(WS-ROW-IX)       TO PD-TENANT-ID.
041900     MOVE WS-CURRENT-AGGID              TO PD-AGGREGATED-ID.
042000     MOVE RT-SUBSCRIPTION-ID(WS-ROW-IX) TO PD-SUBSCRIPTION-ID.
042100     MOVE WS-CURRENT-TIER-UNIT          TO PD-UNIT-TYPE.
042200     MOVE RT-NEW-TIER(WS-ROW-IX)        TO PD-TIER.
042300     MOVE RT-NEW-AMOUNT(WS-ROW-IX)       TO PD-AMOUNT.
042400     MOVE RT-NEW-CHARGES(WS-ROW-IX)      TO PD-CHARGES.
042500     WRITE CHARGE-REPORT-LINE FROM PRINT-DETAIL-LINE.
042600 3920-EXIT.
042700     EXIT.
042800
042900 3990-WRITE-SUBTOTAL-LINE.
043000     MOVE WS-SUBTOTAL-CHARGES TO PS-SUBTOTAL.
043100     WRITE CHARGE-REPORT-LINE FROM PRINT-SUBTOTAL-LINE.
043200     ADD WS-SUBTOTAL-CHARGES TO WS-GRAND-TOTAL-CHARGES.
043300 3990-EXIT.
043400     EXIT.
043500
043600* SINGLE CLOSING PASS -- COPY RAWUSAGE-IN TO RAWUSAGE-OUT,
043700* APPLYING ANY DELTA FOUND FOR THE ROW'S ID ALONG THE WAY.
043800 4000-REWRITE-RAW-USAGE.
043900     MOVE "4000-REWRITE-RAW-USAGE" TO PARA-NAME.
044000     CLOSE RAW-USAGE-FILE-IN.
044100     OPEN INPUT RAW-USAGE-FILE-IN.
044200     OPEN OUTPUT RAW-USAGE-FILE-OUT.
044300     SET MORE-RAWUSG TO TRUE.
044400     PERFORM 1200-READ-RAW-USAGE-IN THRU 1200-EXIT.
044500     PERFORM 4010-REWRITE-ONE-ROW THRU 4010-EXIT
044600             UNTIL NO-MORE-RAWUSG.
044700 4000-EXIT.
044800     EXIT.
044900
045000 4010-REWRITE-ONE-ROW.
045100     PERFORM 4100-LOOKUP-DELTA THRU 4100-EXIT.
045200     MOVE RAW-USAGE-RECORD TO RAW-USAGE-OUT-REC.
045300     WRITE RAW-USAGE-OUT-REC.
045400     ADD 1 TO NUM-ROWS-REWRITTEN.
045500     PERFORM 1200-READ-RAW-USAGE-IN THRU 1200-EXIT.
045600 4010-EXIT.
045700     EXIT.
045800
045900 4100-LOOKUP-DELTA.
046000     PERFORM 4110-CHECK-ONE-DELTA
046100             VARYING DIX FROM 1 BY 1
046200             UNTIL DIX > WS-NUM-DELTAS.
046300 4100-EXIT.
046400     EXIT.
046500
046600 4110-CHECK-ONE-DELTA.
046700     IF DT-RU-ID(DIX) = RU-ID
046800         MOVE DT-NEW-CHARGES(DIX) TO RU-CHARGES
046900         MOVE "Y"                 TO RU-CHARGES-PRESENT-SW
047000         MOVE DT-NEW-TIER(DIX)    TO RU-TIER
047100     END-IF.
047200
047300* READ ONE TIER-DETAIL LINE, DISTINGUISHING A GENUINE BLANK LINE
047400* (MTR-0074) FROM AN ACTUAL TIER ROW.
047500 1100-READ-TIER-DETAIL.
047600     READ TIER-DETAILS-FILE INTO TIER-DETAIL-REC.
047700     EVALUATE TRUE
047800         WHEN TIERDET-OK
047900             IF TIER-DETAIL-REC = SPACES
048000                 SET TD-DETAIL-IS-BLANK TO TRUE
048100             ELSE
048200                 SET TD-DETAIL-IS-PRESENT TO TRUE
048300             END-IF
048400         WHEN TIERDET-EOF
048500             SET NO-MORE-TIERDET TO TRUE
048600         WHEN OTHER
048700             SET NO-MORE-TIERDET TO TRUE
048800     END-EVALUATE.
048900 1100-EXIT.
049000     EXIT.
049100
049200 1200-READ-RAW-USAGE-IN.
049300     READ RAW-USAGE-FILE-IN INTO RAW-USAGE-RECORD.
049400     EVALUATE TRUE
049500         WHEN RAWUSG-IN-OK
049600             CONTINUE
049700         WHEN RAWUSG-IN-EOF
049800             SET NO-MORE-RAWUSG TO TRUE
049900         WHEN OTHER
050000             SET NO-MORE-RAWUSG TO TRUE
050100     END-EVALUATE.
050200 1200-EXIT.
050300     EXIT.
050400
050500 7000-OPEN-INPUT-FILES.
050600     DISPLAY '7000-OPEN-INPUT-FILES'.
050700     OPEN INPUT TIER-DETAILS-FILE.
050800     OPEN INPUT RAW-USAGE-FILE-IN.
050900     OPEN OUTPUT CHARGE-REPORT-FILE.
051000 7000-EXIT.
051100     EXIT.
051200
051300 7900-CLOSE-FILES.
051400     CLOSE TIER-DETAILS-FILE, RAW-USAGE-FILE-IN,
051500           RAW-USAGE-FILE-OUT, CHARGE-REPORT-FILE.
051600 7900-EXIT.
051700     EXIT.
051800
051900* GRAND TOTAL LINE PLUS RUN TOTALS, INCLUDING THE NEW SPLIT-ROW
052000* COUNT FOR AUDIT VISIBILITY INTO HOW OFTEN MTR-0048'S SPLIT
052100* PATH ACTUALLY FIRES.
052200 8500-WRITE-GRAND-TOTAL.
052300     MOVE WS-GRAND-TOTAL-CHARGES TO PG-GRAND-TOTAL.
052400     WRITE CHARGE-REPORT-LINE FROM PRINT-GRAND-TOTAL-LINE.
052500     DISPLAY 'MTRBFILL ROWS REWRITTEN = ' NUM-ROWS-REWRITTEN.
052600     DISPLAY 'MTRBFILL SPLIT ROWS     = ' WS-SPLIT-ROW-COUNT.
052700 8500-EXIT.
052800     EXIT.
