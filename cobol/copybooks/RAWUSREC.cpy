000100****************************************************************
000200* RAWUSREC  -  RAW USAGE DETAIL RECORD LAYOUT
000300*
000400* ONE ENTRY PER (TENANT / SUBSCRIPTION / UNIT-TYPE / USAGE
000500* EVENT) REPORTED BY A METERED CONSUMER.  THIS IS THE
000600* RECORD LAYOUT FOR THE RAWUSAGE EXTRACT/LOAD FILE USED BY
000700* THE ENTIRE METERED-BILLING SUITE (MTRINGST, MTRAGGR,
000800* MTRUSSUM, MTRBILL, MTRINVTR, MTRBFILL, MTRLKUP).
000900*
001000* MAINTENANCE LOG
001100*  DATE     BY   TICKET     DESCRIPTION
001200*  -------- ---- ---------- --------------------------------
001300*  91/02/14 JS   MTR-0001   ORIGINAL LAYOUT.
001400*  91/06/03 JS   MTR-0014   ADDED RU-VERSION FOR OPTIMISTIC
001500*                           LOCK / AUDIT TRAIL.
001600*  92/11/20 DS   MTR-0037   SPLIT RU-RECORD-DATE OUT INTO A
001700*                           REDEFINES SO THE DATE PORTION CAN
001800*                           BE COMPARED WITHOUT A SEPARATE
001900*                           WORKING-STORAGE COPY OF THE FIELD.
002000*  98/09/02 DS   MTR-0091   Y2K -- CONFIRMED RU-RD-YEAR IS A
002100*                           FULL 4-DIGIT YEAR, NO CENTURY
002200*                           WINDOWING NEEDED IN THIS RECORD.
002300****************************************************************
002400 01  RAW-USAGE-RECORD.
002500     05  RU-ID                       PIC 9(10).
002600     05  RU-TENANT-ID                PIC X(36).
002700     05  RU-SUBSCRIPTION-ID          PIC X(64).
002800     05  RU-TRACKING-ID              PIC X(64).
002900     05  RU-UNIT-TYPE                PIC X(32).
003000     05  RU-RECORD-DATE              PIC X(23).
003100     05  RU-RECORD-DATE-PARTS REDEFINES RU-RECORD-DATE.
003200         10  RU-RD-YEAR              PIC X(4).
003300         10  FILLER                  PIC X(1).
003400         10  RU-RD-MONTH             PIC X(2).
003500         10  FILLER                  PIC X(1).
003600         10  RU-RD-DAY               PIC X(2).
003700         10  FILLER                  PIC X(1).
003800         10  RU-RD-HHMMSSMMM         PIC X(12).
003900     05  RU-AMOUNT                   PIC S9(13)V9(4).
004000     05  RU-CHARGES                  PIC S9(11)V9(4).
004100     05  RU-CHARGES-PRESENT-SW       PIC X(1).
004200         88  RU-CHARGES-PRESENT           VALUE 'Y'.
004300         88  RU-CHARGES-NOT-PRESENT       VALUE 'N'.
004400     05  RU-TIER                     PIC X(16).
004500     05  RU-AGGREGATED-ID            PIC X(36).
004600     05  RU-AGGID-PRESENT-SW         PIC X(1).
004700         88  RU-AGGID-PRESENT             VALUE 'Y'.
004800         88  RU-AGGID-NOT-PRESENT         VALUE 'N'.
004900     05  RU-VERSION                  PIC 9(9).
004950     05  FILLER                      PIC X(20).
004960*
004970* AGGREGATED-USAGE-REC IS THE RUN-UNIT-LOCAL RESULT OF SUMMING
004980* A GROUP OF RAW-USAGE-RECORD ROWS THAT SHARE ONE
004990* RU-AGGREGATED-ID.  BUILT BY MTRUSSUM, CONSUMED BY MTRBILL,
004991* MTRINVTR AND MTRAGGR -- NEVER WRITTEN TO DISK ON ITS OWN.
004992*
005000 01  AGGREGATED-USAGE-REC.
005010     05  AU-TENANT-ID                PIC X(36).
005020     05  AU-SUBSCRIPTION-ID          PIC X(64).
005030     05  AU-UNIT-TYPE                PIC X(32).
005040     05  AU-AGGREGATED-ID            PIC X(36).
005050     05  AU-SUM-AMOUNT               PIC S9(13)V9(4).
005060     05  AU-MAX-RECORD-DATE          PIC X(23).
005070     05  AU-GROUP-COUNT              PIC 9(7) COMP-3.
005080     05  FILLER                      PIC X(16).
