000100****************************************************************
000200* TIRDTREC  -  TIER DETAIL RECORD LAYOUT
000300*
000400* ONE ENTRY PER PRICING TIER ATTACHED TO AN INVOICE ITEM'S
000500* USAGE-KEY TIER BREAKDOWN FED FROM THE INVOICE SIDE UPSTREAM.
000600* THE FEED THAT LOADS THIS FILE HAS ALREADY EXPLODED THAT
000700* BREAKDOWN INTO ONE FLAT RECORD PER TIER SO MTRBFILL CAN WALK
000800* THEM IN THE ORDER THE PLAN DEFINED THEM, LOW TIER FIRST.
000900*
001000* MAINTENANCE LOG
001100*  DATE     BY   TICKET     DESCRIPTION
001200*  -------- ---- ---------- --------------------------------
001300*  92/01/06 JS   MTR-0028   ORIGINAL LAYOUT.
001400*  92/05/19 DS   MTR-0033   ADDED TD-SEQUENCE-NO SO THE
001500*                           BACK-FILL PROGRAM DOES NOT HAVE
001600*                           TO RE-DERIVE TIER ORDER FROM
001700*                           TD-TIER-UNIT ALPHA SEQUENCE.
001800*  99/02/11 DS   MTR-0097   Y2K -- NO DATE FIELDS IN THIS
001900*                           RECORD, NO CHANGE REQUIRED.
002000*  02/14/00 RB   MTR-0104   ADDED TD-AGGREGATED-ID -- MTRBFILL
002100*                           WAS MATCHING TIER DETAILS TO RAW
002200*                           USAGE ROWS BY TIER-UNIT ALONE, WHICH
002300*                           COLLIDED ACROSS TENANTS SHARING A
002400*                           UNIT TYPE.
002500****************************************************************
002600 01  TIER-DETAIL-REC.
002700     05  TD-INVOICE-ITEM-ID          PIC X(36).
002800     05  TD-AGGREGATED-ID            PIC X(36).
002900     05  TD-SEQUENCE-NO              PIC 9(4).
003000     05  TD-TIER                     PIC X(16).
003100     05  TD-TIER-UNIT                PIC X(32).
003200     05  TD-QUANTITY                 PIC S9(13)V9(4).
003300     05  TD-TIER-PRICE               PIC S9(9)V9(4).
003400     05  TD-TIER-BLOCK-SIZE          PIC S9(9)V9(4).
003500     05  TD-BLANK-DETAIL-SW          PIC X(1).
003600         88  TD-DETAIL-IS-BLANK           VALUE 'Y'.
003700         88  TD-DETAIL-IS-PRESENT         VALUE 'N'.
003800     05  FILLER                      PIC X(20).
