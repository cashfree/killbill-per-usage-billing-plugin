000100****************************************************************
000200* CUSUBREC  -  CONSUMER SUBSCRIPTION USAGE SUBMISSION RECORD
000300*
000400* ONE FLATTENED INPUT RECORD PER (SUBSCRIPTION / UNIT TYPE /
000500* INDIVIDUAL USAGE READING) AS HANDED TO US BY THE FRONT-END
000600* METERING FEED.  A SUBMISSION CARRIES ONE SUBSCRIPTION, EACH
000700* SUBSCRIPTION CARRIES ONE OR MORE UNIT TYPES, AND EACH UNIT
000800* TYPE CARRIES ONE OR MORE INDIVIDUAL READINGS -- THE FEED
000900* FLATTENS ALL THREE LEVELS OUT ONTO ONE PHYSICAL RECORD SO
001000* MTRINGST CAN RE-EXPLODE THEM INTO RAWUSREC ROWS.
001100*
001200* MAINTENANCE LOG
001300*  DATE     BY   TICKET     DESCRIPTION
001400*  -------- ---- ---------- --------------------------------
001500*  91/03/09 JS   MTR-0003   ORIGINAL LAYOUT.
001600*  91/09/28 JS   MTR-0019   FEED VENDOR STARTED STAMPING THE
001700*                           READING TIMESTAMP WITH A LITERAL
001800*                           'T' SEPARATOR INSTEAD OF A BLANK --
001900*                           ADDED CS-RAW-TIMESTAMP-IN AS RECEIVED
002000*                           AND LEFT CANONICALIZING IT TO
002100*                           MTRINGST, NOT THIS COPYBOOK.
002200*  98/07/17 DS   MTR-0088   Y2K -- CS-YEAR-IN CONFIRMED 4-DIGIT
002300*                           ON THE INBOUND FEED FORMAT.
002400****************************************************************
002500 01  CONSUMER-USAGE-SUBMISSION-REC.
002600     05  CS-TENANT-ID                PIC X(36).
002700     05  CS-SUBSCRIPTION-ID          PIC X(64).
002800     05  CS-TRACKING-ID              PIC X(64).
002900     05  CS-UNIT-TYPE                PIC X(32).
003000     05  CS-RAW-TIMESTAMP-IN         PIC X(23).
003100     05  CS-TIMESTAMP-PARTS REDEFINES CS-RAW-TIMESTAMP-IN.
003200         10  CS-YEAR-IN              PIC X(4).
003300         10  FILLER                  PIC X(1).
003400         10  CS-MONTH-IN             PIC X(2).
003500         10  FILLER                  PIC X(1).
003600         10  CS-DAY-IN               PIC X(2).
003700         10  CS-DATE-TIME-SEP        PIC X(1).
003800         10  CS-HHMMSSMMM-IN         PIC X(12).
003900     05  CS-AMOUNT                   PIC S9(13)V9(4).
004000     05  FILLER                      PIC X(30).
