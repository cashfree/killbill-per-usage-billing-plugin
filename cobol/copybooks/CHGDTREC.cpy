000100****************************************************************
000200* CHGDTREC  -  CHARGE DETAILS SUB-RECORD
000300*
000400* THE CHARGE-SIDE PORTION OF A CHARGE LOOKUP RESULT -- THE
000500* PRORATED CHARGE ALREADY POSTED AGAINST A RAW USAGE ROW, THE
000600* TAX RATE AND TAX COMPUTED FROM IT, AND A REASON LINE SUITABLE
000700* FOR AN AUDIT TRAIL WHEN THE LOOKUP CAME BACK "NOT CHARGED YET"
000800* OR "NOT FOUND".  COPIED INTO MTRLKUP'S LOOKUP-RESULT-REC SO
000900* THE CHARGE FIELDS ARE MAINTAINED IN ONE PLACE.
001000*
001100* MAINTENANCE LOG
001200*  DATE     BY   TICKET     DESCRIPTION
001300*  -------- ---- ---------- --------------------------------
001400*  92/02/02 JS   MTR-0030   ORIGINAL LAYOUT.
001500*  93/04/14 DS   MTR-0044   ADDED CD-TAX-RATE-USED SO THE
001600*                           REPORT CAN SHOW WHAT RATE WAS
001700*                           APPLIED WITHOUT RECOMPUTING IT.
001800*  99/03/25 DS   MTR-0098   Y2K -- NO DATE FIELDS IN THIS
001900*                           RECORD, NO CHANGE REQUIRED.
002000*  04/11/00 RB   MTR-0106   ADDED CD-LOOKUP-STATUS-SW SO MTRLKUP
002100*                           COULD TELL A CALLER "NOT CHARGED
002200*                           YET" APART FROM "NOT FOUND" INSTEAD
002300*                           OF OVERLOADING CD-REASON TEXT.
002400*  02/09/10 RB   MTR-0132   THIS LAYOUT WAS SITTING UNUSED --
002500*                           MTRLKUP HAD ITS OWN INLINE COPY OF
002600*                           THESE FIELDS INSTEAD OF COPYING THIS
002700*                           BOOK, SO CD-TAX-RATE-USED WAS NEVER
002800*                           ACTUALLY CARRIED ON THE RESULT FILE
002900*                           DESPITE THE MTR-0044 ENTRY ABOVE.
003000*                           RESTRUCTURED TO A 05-LEVEL GROUP SO
003100*                           IT COPIES CLEANLY INTO LOOKUP-RESULT-
003200*                           REC, AND WIDENED CD-REASON TO CARRY
003300*                           A FULL FREE-TEXT AUDIT NOTE INSTEAD
003400*                           OF A CLIPPED ONE.
003500****************************************************************
003600 05  CHARGE-DETAILS-GROUP.
003700     10  CD-CHARGES                  PIC S9(11)V9(4).
003800     10  CD-TAX-RATE-USED            PIC S9(1)V9(2).
003900     10  CD-TAX                      PIC S9(11)V9(4).
004000     10  CD-LOOKUP-STATUS-SW         PIC X(1).
004100         88  CD-LOOKUP-FOUND              VALUE 'F'.
004200         88  CD-LOOKUP-NOT-CHARGED-YET    VALUE 'P'.
004300         88  CD-LOOKUP-NOT-FOUND          VALUE 'N'.
004400     10  CD-REASON                   PIC X(256).
004500     10  FILLER                      PIC X(10).
